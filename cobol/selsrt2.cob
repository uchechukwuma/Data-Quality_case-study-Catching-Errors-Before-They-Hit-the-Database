000100*    SELECT For DQ Sort Work File 2 - final partition/order.
000200*
000300* 14/02/84 vbc - Created.
000400*
000500     select  DQ-Sort2-File assign to DISK.
000600*
