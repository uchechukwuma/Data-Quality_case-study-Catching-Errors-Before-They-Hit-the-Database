000100*    SELECT For DQ Raw Input File - sequential, fixed record.
000200*
000300* 14/02/84 vbc - Created.
000400*
000500     select  DQ-Input-File assign to DQINPUT
000600             organization  is sequential
000700             access mode   is sequential
000800             file status   is DQI-File-Status.
000900*
