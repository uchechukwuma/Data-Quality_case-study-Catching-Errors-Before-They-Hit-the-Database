000100*    SELECT For DQ Final Checked Data File - the delivered output.
000200*
000300* 14/02/84 vbc - Created.
000400*
000500     select  DQ-Final-File assign to DQFINAL
000600             organization  is sequential
000700             access mode   is sequential
000800             file status   is DQF-File-Status.
000900*
