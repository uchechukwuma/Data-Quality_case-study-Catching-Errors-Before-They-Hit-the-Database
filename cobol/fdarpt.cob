000100*    FD For DQ Anomaly Report - report writer print file.
000200*
000300* 14/02/84 vbc - Created.
000400*
000500 FD  DQ-Arpt-File
000600     label records are omitted
000700     record contains 132 characters
000800     report is Anomaly-Report.
000900*
