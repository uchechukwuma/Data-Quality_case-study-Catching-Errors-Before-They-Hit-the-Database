000100*    FD For DQ Judged Data File.
000200*
000300* 14/02/84 vbc - Created.
000400* 25/02/91 vbc - Record kept as one PIC X(383), see fdrevck.cob.
000500*
000600 FD  DQ-Judged-File
000700     label records are standard
000800     record contains 383 characters.
000900 01  DQ-Judged-Record            pic x(383).
001000*
