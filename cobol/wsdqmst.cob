000100*******************************************
000200*                                          *
000300*  Record Definition For DQ Master/Output *
000400*     Used by the snapshot, judged and    *
000500*     final files - one copybook, three   *
000600*     FDs, per the wspyemp.cob habit.     *
000700*******************************************
000800*  File size 383 bytes.
000900*
001000* 14/02/84 vbc - Created.
001100* 11/09/86 vbc - Added DQM-Company-Name-Original, corrector was
001200*                clobbering the mixed case name with no way back.
001300* 25/02/91 vbc - DQM-Revenue-Disp / DQM-Yoy-Change-Disp / DQM-Llm-
001400*                Confidence-Disp added.  These 3 fields carry EITHER
001500*                an edited numeric or literal "N/A" - the plain
001600*                numeric fields alongside them stay numeric always,
001700*                for computation, per DQM-Indicators below.
001800* 17/12/98 vbc - Y2K.  DQM-Year already 9(4), no change needed here,
001900*                but see wsdqinp.cob for the input side of this.
002000* 06/06/06 vbc - DQM-Llm-Explanation widened 80 -> 120, judgement
002100*                sentences were truncating on the longer templates.
002200* 19/01/14 vbc - Indicators regrouped under DQM-Indicators so cc050
002300*                can blank them in one MOVE for testing.
002400*
002500 01  DQ-Master-Record.
002600     03  DQM-Provider-Id            pic x(10).
002700     03  DQM-Company-Name           pic x(30).
002800     03  DQM-Company-Name-Original  pic x(30).
002900     03  DQM-Year                   pic 9(4).
003000     03  DQM-Fiscal-Period-End      pic x(12).
003100     03  DQM-Fiscal-Period-End-Orig pic x(12).
003200     03  DQM-Operation-Status       pic x(10).
003300     03  DQM-Ipo-Status             pic x(10).
003400     03  DQM-Country                pic x(20).
003500     03  DQM-Industry-Code          pic x(6).
003600*    Always numeric, zero when DQM-Revenue-Miss = "Y" - used for
003700*    every computation.  DQM-Revenue-Disp carries the printable
003800*    value or "N/A" and is what actually reaches the output files.
003900     03  DQM-Revenue                pic S9(13)v99.
004000     03  DQM-Revenue-Unit           pic x(3).
004100     03  DQM-Revenue-Disp           pic x(18).
004200     03  DQM-Yoy-Change             pic S9(4)v9(4).
004300     03  DQM-Yoy-Change-Disp        pic x(10).
004400     03  DQM-Llm-Confidence         pic 9v99.
004500     03  DQM-Llm-Confidence-Disp    pic x(4).
004600     03  DQM-Llm-Verdict            pic x(11).
004700     03  DQM-Llm-Explanation        pic x(120).
004800     03  DQM-Indicators.
004900         05  DQM-Revenue-Miss       pic x.
005000             88  DQM-Revenue-Is-Missing   value "Y".
005100         05  DQM-Unit-Miss          pic x.
005200             88  DQM-Unit-Is-Missing      value "Y".
005300         05  DQM-Date-Miss          pic x.
005400             88  DQM-Date-Is-Missing      value "Y".
005500         05  DQM-Yoy-Miss           pic x.
005600             88  DQM-Yoy-Is-Missing       value "Y".
005700         05  DQM-Date-Corrected     pic x.
005800             88  DQM-Date-Was-Corrected   value "Y".
005900         05  DQM-Date-Fmt-Flag      pic x.
006000             88  DQM-Bad-Date-Format      value "Y".
006100         05  DQM-Volatility-Flag    pic x.
006200             88  DQM-Is-Volatile          value "Y".
006300     03  filler                     pic x(40).
006400*
