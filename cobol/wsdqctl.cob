000100*******************************************
000200*                                          *
000300*  DQ Driver / Phase Control Block         *
000400*  Passed CALL ... USING dq000 -> dqNNN    *
000500*  Replaces WS-Calling-Data for this app.  *
000600*******************************************
000700* 14/02/84 vbc - Created, modelled on wscall.cob's WS-Calling-Data.
000800* 20/06/86 vbc - Added DQC-Dup-Count, was a 77 local to bb040 only,
000900*                needed on the report so promoted to the ctl block.
001000* 17/12/98 vbc - Y2K review - no date fields held here, no change.
001100* 08/04/02 vbc - Added DQC-Std-Count / DQC-Unjudged-Count for the
001200*                final-writer warnings.  Miss-Name-Cnt from the
001250*                rule-checks block below is reused, not duplicated.
001300* 14/11/11 vbc - DQC-Term-Code widened 9 -> 99 (matches wscall.cob
001400*                change of 14/11/25 for the same reason).
001500*
001600 01  DQ-Control-Block.
001700     03  DQC-Called          pic x(8).
001800     03  DQC-Caller          pic x(8).
001900     03  DQC-Term-Code       pic 99         comp.
002000*    Rule-checks accumulators (dq010 fills, dq020 reads).
002100     03  DQC-Type-Year-Cnt   pic 9(5)       comp.
002200     03  DQC-Type-Rev-Cnt    pic 9(5)       comp.
002300     03  DQC-Miss-Year-Cnt   pic 9(5)       comp.
002400     03  DQC-Miss-Name-Cnt   pic 9(5)       comp.
002500     03  DQC-Miss-Rev-Cnt    pic 9(5)       comp.
002600     03  DQC-Dup-Count       pic 9(5)       comp.
002700     03  DQC-Volatile-Co-Cnt pic 9(5)       comp.
002800     03  DQC-Date-Corr-Cnt   pic 9(5)       comp.
002900     03  DQC-Date-Bad-Cnt    pic 9(5)       comp.
003000*    Plausibility / final-standardization accumulators (dq030 fills,
003100*    dq040 and dq050 read - see cc050 in dq030 for why it lives here).
003200     03  DQC-Std-Count       pic 9(5)       comp.
003300     03  DQC-Unjudged-Count  pic 9(5)       comp.
003400     03  filler              pic x(4).
003500*
