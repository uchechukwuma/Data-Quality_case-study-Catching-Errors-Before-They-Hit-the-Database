000100*******************************************
000200*                                          *
000300*  Working Storage For Peer Statistics    *
000400*     One target-year peer group, used by *
000500*     dq030 cc030 only.  Same "small      *
000600*     fixed money block" shape as         *
000700*     wspychk.cob.                        *
000800*******************************************
000900* 14/02/84 vbc - Created.
001000* 19/04/90 vbc - DQK-Peer-List widened 50 -> 250 occurs, a large
001100*                industry/country/year group overflowed the table.
001200* 17/12/98 vbc - Y2K.  No date fields held here, no change.
001300* 08/11/05 vbc - DQK-Q1/DQK-Q3 added (were computed and thrown away
001400*                by the old cc031 - now kept for the mean/median/
001500*                quartile line of the anomaly explanation).
001600* 30/06/13 vbc - DQK-Seen-Provider added.  Peer count is DISTINCT
001700*                provider_ids in the group, not row count - a peer
001800*                company appearing twice (a duplicate row that got
001900*                past bb060) was inflating the count by one each time.
002000*
002100 01  DQ-Peer-Block.
002200     03  DQK-Peer-Count             pic 9(4)       comp value zero.
002300     03  DQK-Rev-Count              pic 9(4)       comp value zero.
002400     03  DQK-Median                 pic S9(13)v99  comp-3.
002500     03  DQK-Mean                   pic S9(13)v99  comp-3.
002600     03  DQK-Q1                     pic S9(13)v99  comp-3.
002700     03  DQK-Q3                     pic S9(13)v99  comp-3.
002800     03  DQK-Total                  pic S9(15)v99  comp-3.
002900*    Non-missing peer revenues only, sorted ascending by cc043a before
003000*    the median/quartile calc runs.
003100     03  DQK-Peer-List occurs 250 times
003200                    indexed by DQK-Ix.
003300         05  DQK-Peer-Revenue       pic S9(13)v99.
003400*    Distinct-provider tracking list, cleared and rebuilt for every
003500*    target record - NOT the same population as DQK-Peer-List above,
003600*    a peer with revenue missing still counts toward DQK-Peer-Count.
003700     03  DQK-Seen-Provider occurs 250 times
003800                    indexed by DQK-Sx.
003900         05  DQK-Seen-Provider-Id   pic x(10).
004000     03  filler                     pic x          value space.
004100*
