000100****************************************************************
000200*                                                                *
000300*                Revenue Data Quality - Plausibility            *
000400*         Selects the N most volatile companies out of the     *
000500*         rule-checked snapshot, builds a revenue trend and    *
000600*         a peer group for every year of each, and runs the    *
000700*         deterministic judgment rules to reach a verdict,     *
000800*         confidence and explanation - part 3 of the suite.    *
000900*                                                                *
001000****************************************************************
001100*
001200 IDENTIFICATION          DIVISION.
001300*================================
001400*
001500     PROGRAM-ID.         DQ030.
001600     AUTHOR.             Vincent B Coen.
001700     INSTALLATION.       Applewood Computers.
001800     DATE-WRITTEN.       28/02/1984.
001900     DATE-COMPILED.
002000     SECURITY.           Copyright (C) 1984-2015 & later, Vincent
002100                          Bryan Coen.  Distributed under the GNU
002200                          General Public License.  See file COPYING.
002300*
002400*    Remarks.            Plausibility analysis - part 3 of the
002500*                         revenue data-quality suite (dq000-50).
002600*                         Whole snapshot is held in a table (see
002700*                         DQ-All-Records below) so the trend and
002800*                         peer scans can revisit any record without
002900*                         a second pass of the file itself.
003000*
003100*    Called modules.     None.
003200*    Files used.         DQCHECK (in), DQJUDGD (out).
003300*
003400* Changes:
003500* 28/02/84 vbc - 1.0.00 Created.
003600* 19/04/90 vbc -    .01 Peer count corrected to distinct provider_id,
003700*                       see wsdqpks.cob - was counting peer rows.
003800* 17/12/98 vbc - 1.1.00 Y2K.  Trend/target year compares are on 4
003900*                       digit DQM-Year/DQD-Year throughout already,
004000*                       no logic change - table sizes rechecked.
004100* 08/04/02 vbc -    .02 Confidence adjustment M = target year mod 10
004200*                       - reread the spec after an ops query on why
004300*                       two companies in the same run judged the
004400*                       same trend differently; M is per RECORD year,
004500*                       not one value for the whole run.
004600* 11/03/03 vbc -    .03 DQP-Trend-Years pulled from wsdqprm.cob,
004700*                       was a literal 3 in cc032.
004800* 30/06/13 vbc -    .04 DQ-Cand-Record/wsdqcnd.cob split out - see
004900*                       that copybook's own header for why.
005000* 19/09/09 vbc -    .05 cc053 percentile interpolation widened to a
005100*                       4 decimal WS-Pos - a 2 decimal version was
005200*                       rounding the (n-1)*q position early and
005300*                       silently turning an even-n median into the
005400*                       wrong one of the two middle values.
005500*
005600****************************************************************
005700*
005800 ENVIRONMENT             DIVISION.
005900*================================
006000*
006100 CONFIGURATION           SECTION.
006200 SPECIAL-NAMES.
006300     C01                 IS TOP-OF-FORM
006400     CLASS DQ-ALPHA-CLASS   IS "A" THRU "Z" "a" THRU "z"
006500     UPSI-0              IS DQ-TEST-SWITCH.
006600*
006700 INPUT-OUTPUT             SECTION.
006800 FILE-CONTROL.
006900     copy "selrevck.cob".
007000     copy "selrevjd.cob".
007100*
007200 DATA                    DIVISION.
007300*================================
007400*
007500 FILE                    SECTION.
007600*
007700     copy "fdrevck.cob".
007800     copy "fdrevjd.cob".
007900*
008000 WORKING-STORAGE         SECTION.
008100*-------------------------------
008200 77  prog-name               pic x(17) value "dq030 (1.0.00)".
008300*
008400     copy "wsdqfst.cob".
008500     copy "wsdqprm.cob".
008600     copy "wsdqmst.cob".
008700     copy "wsdqcnd.cob".
008800     copy "wsdqjud.cob".
008900     copy "wsdqpks.cob".
009000*
009100*    Whole snapshot, held in memory so cc022/cc030/cc040 can revisit
009200*    any record - sized for the standard quarterly extract; if a
009300*    feed ever runs bigger than this, DQA-Count stops short of the
009400*    real file total and ops need to raise the OCCURS, see the
009500*    systems folder.
009600 01  DQ-All-Records.
009700     03  DQA-Count           pic 9(5)   comp value zero.
009800     03  filler              pic x      value space.
009900     03  DQA-Entry occurs 3000 times
010000                    indexed by DQA-Ix, DQB-Ix.
010100         05  DQA-Record      pic x(383).
010200*
010300 01  DQ-Switches.
010400     03  WS-Input-Eof        pic x      value "N".
010500         88  Input-Is-Eof               value "Y".
010600     03  WS-High-Volatility  pic x      value "N".
010700         88  WS-High-Volatility-Found   value "Y".
010800     03  WS-Negative-Growth  pic x      value "N".
010900         88  WS-Negative-Growth-Found   value "Y".
011000     03  WS-Provider-Found   pic x      value "N".
011100*
011200*    Bubble-sort swap records - plain FILLER, the same shape as the
011300*    table entry being swapped, per the wspycalx.cob habit.
011400 01  DQV-Temp-Entry.
011500     03  filler              pic x(30).
011600     03  filler              pic 9(4)v9(4)  comp-3.
011700 01  DQT-Temp-Entry.
011800     03  filler              pic 9(4).
011900     03  filler              pic x.
012000     03  filler              pic S9(13)v99.
012100     03  filler              pic x.
012200     03  filler              pic S999      comp-3.
012300*
012400 01  WS-Volatile-Work.
012500     03  WS-Abs-Yoy          pic 9(4)v9(4)  comp-3.
012600     03  WS-Top-N-Actual     pic 99         comp.
012700     03  WS-Sel-Ix           pic 99         comp.
012800     03  WS-Target-Company   pic x(30).
012900     03  filler              pic x          value space.
013000*
013100*    General purpose subscripts, reused by every bubble sort and
013200*    every "hunt through the table" body below - never live in two
013300*    of those at once, per the dq010 habit of one scratch counter
013400*    doing several jobs.
013500 01  WS-Sub-Work.
013600     03  WS-Sub-1            pic 9(4)       comp.
013700     03  WS-Sub-2            pic 9(4)       comp.
013800     03  filler              pic x          value space.
013900*
014000 01  WS-Trend-Work.
014100     03  WS-Peer-Rev-Temp    pic S9(13)v99.
014200     03  filler              pic x          value space.
014300*
014400*    Percentile / median work - see cc051.  WS-Pos carries 4 decimal
014500*    places deliberately, see the 19/09/09 change note above.
014600 01  WS-Percentile-Work.
014700     03  WS-Quantile          pic 9v9999      comp-3.
014800     03  WS-Pos               pic S9(5)v9999  comp-3.
014900     03  WS-Pos-Disp          redefines WS-Pos
015000                               pic x(5).
015100     03  WS-Pos-Lo            pic 9(4)        comp.
015200     03  WS-Pos-Frac          pic 9v9999      comp-3.
015300     03  WS-Pos-Lo-Sub        pic 9(4)        comp.
015400     03  WS-Pos-Hi-Sub        pic 9(4)        comp.
015500     03  WS-Percentile-Result pic S9(13)v99   comp-3.
015600     03  filler               pic x           value space.
015700*
015800*    Judgment work - WS-Base-Confidence-Disp is the usual defensive
015900*    DISPLAY-safe overlay, this runtime has never trusted a raw
016000*    comp-3 DISPLAY on the console.
016100 01  WS-Judgment-Work.
016200     03  WS-Base-Confidence       pic 9v99      comp-3.
016300     03  WS-Base-Confidence-Disp  redefines WS-Base-Confidence
016400                                   pic xxx.
016500     03  WS-Confidence-Work       pic S9v9999   comp-3.
016600     03  filler                   pic x         value space.
016700*
016800*    M = target year mod 10, and M mod 3 for the explanation
016900*    template choice - both by DIVIDE ... REMAINDER, no intrinsic.
017000 01  WS-Mod-Work.
017100     03  WS-Mod-Work-Body.
017200         05  WS-Div-Quotient     pic 9(5)   comp.
017300         05  WS-M                pic 9      comp.
017400         05  WS-Template-Ix      pic 9      comp.
017500     03  WS-Div-Quotient-Disp  redefines WS-Mod-Work-Body
017600                            pic x(7).
017700     03  filler              pic x      value space.
017800*
017900 01  WS-Confidence-Edit      pic 9.99.
018000 01  WS-Peer-Count-Edit      pic zzz9.
018100 01  WS-Median-Edit          pic -(11)9.99.
018200*
018300 LINKAGE                 SECTION.
018400*----------------------------------
018500     copy "wsdqctl.cob".
018600*
018700 PROCEDURE DIVISION      USING DQ-Control-Block.
018800*
018900 aa000-Main               section.
019000***********************************
019100     open     input  DQ-Check-File.
019200     perform  bb010-Load-All-Records  thru bb010-Exit.
019300     close    DQ-Check-File.
019400*
019500     perform  cc010-Select-Volatile   thru cc010-Exit.
019600     perform  cc020-Judge-Selected    thru cc020-Exit.
019700     perform  cc060-Standardize-Final thru cc060-Exit.
019800*
019900     open     output DQ-Judged-File.
020000     perform  dd010-Write-All-Records thru dd010-Exit.
020100     close    DQ-Judged-File.
020200*
020300     move     zero to DQC-Term-Code.
020400     goback.
020500*
020600 aa000-Exit.  exit section.
020700*
020800*    ------------------------------------------------------------
020900*    Load phase - snapshot into memory.
021000*    ------------------------------------------------------------
021100*
021200 bb010-Load-All-Records         section.
021300*****************************************
021400     move     "N" to WS-Input-Eof.
021500     move     zero to DQA-Count.
021600     perform  bb011-Read-One-Check-Record thru bb011-Exit
021700              until Input-Is-Eof.
021800*
021900 bb010-Exit.  exit section.
022000*
022100 bb011-Read-One-Check-Record   section.
022200*****************************************
022300     read     DQ-Check-File
022400              at end     move "Y" to WS-Input-Eof
022500              not at end perform bb012-Store-One-Record
022600                                 thru bb012-Exit
022700     end-read.
022800*
022900 bb011-Exit.  exit section.
023000*
023100 bb012-Store-One-Record        section.
023200*****************************************
023300     add      1 to DQA-Count.
023400     move     DQ-Check-Record to DQA-Record (DQA-Count).
023500*
023600 bb012-Exit.  exit section.
023700*
023800*    ------------------------------------------------------------
023900*    Select the top N most volatile companies.
024000*    ------------------------------------------------------------
024100*
024200 cc010-Select-Volatile          section.
024300*****************************************
024400     move     zero to DQV-Count.
024500     perform  cc011-Scan-One-For-Volatile thru cc011-Exit
024600              varying DQA-Ix from 1 by 1 until DQA-Ix > DQA-Count.
024700     perform  cc014-Sort-Volatile thru cc014-Exit.
024800     if       DQV-Count < DQP-Top-N
024900              move DQV-Count  to WS-Top-N-Actual
025000     else
025100              move DQP-Top-N  to WS-Top-N-Actual
025200     end-if.
025300*
025400 cc010-Exit.  exit section.
025500*
025600 cc011-Scan-One-For-Volatile   section.
025700*****************************************
025800     move     DQA-Record (DQA-Ix) to DQ-Master-Record.
025900     if       DQM-Is-Volatile
026000              perform cc012-Accumulate-Volatile thru cc012-Exit
026100     end-if.
026200*
026300 cc011-Exit.  exit section.
026400*
026500 cc012-Accumulate-Volatile     section.
026600*****************************************
026700     if       DQM-Yoy-Change < zero
026800              compute WS-Abs-Yoy = zero - DQM-Yoy-Change
026900     else
027000              move    DQM-Yoy-Change to WS-Abs-Yoy
027100     end-if.
027200     move     zero to WS-Sub-1.
027300     perform  cc013-Find-Existing-Volatile thru cc013-Exit
027400              varying DQV-Ix from 1 by 1 until DQV-Ix > DQV-Count.
027500     if       WS-Sub-1 = zero
027600              add    1 to DQV-Count
027700              move   DQM-Company-Name to DQV-Company-Name (DQV-Count)
027800              move   WS-Abs-Yoy       to DQV-Max-Abs-Yoy  (DQV-Count)
027900     else
028000              if     WS-Abs-Yoy > DQV-Max-Abs-Yoy (WS-Sub-1)
028100                     move WS-Abs-Yoy to DQV-Max-Abs-Yoy (WS-Sub-1)
028200              end-if
028300     end-if.
028400*
028500 cc012-Exit.  exit section.
028600*
028700 cc013-Find-Existing-Volatile  section.
028800*****************************************
028900     if       DQV-Company-Name (DQV-Ix) = DQM-Company-Name
029000              move DQV-Ix to WS-Sub-1
029100     end-if.
029200*
029300 cc013-Exit.  exit section.
029400*
029500*    Bubble sort, descending on DQV-Max-Abs-Yoy - table is at most
029600*    99 entries, a straight exchange sort is plenty for a once-a-
029700*    run job.
029800 cc014-Sort-Volatile           section.
029900*****************************************
030000     perform  cc015-Sort-Volatile-Inner thru cc015-Exit
030100              varying WS-Sub-1 from 1 by 1 until WS-Sub-1 > DQV-Count - 1.
030200*
030300 cc014-Exit.  exit section.
030400*
030500 cc015-Sort-Volatile-Inner     section.
030600*****************************************
030700     perform  cc016-Sort-Volatile-Compare thru cc016-Exit
030800              varying WS-Sub-2 from 1 by 1
030900              until WS-Sub-2 > DQV-Count - WS-Sub-1.
031000*
031100 cc015-Exit.  exit section.
031200*
031300 cc016-Sort-Volatile-Compare   section.
031400*****************************************
031500     if       DQV-Max-Abs-Yoy (WS-Sub-2) < DQV-Max-Abs-Yoy (WS-Sub-2 + 1)
031600              move DQV-Entry (WS-Sub-2)     to DQV-Temp-Entry
031700              move DQV-Entry (WS-Sub-2 + 1) to DQV-Entry (WS-Sub-2)
031800              move DQV-Temp-Entry           to DQV-Entry (WS-Sub-2 + 1)
031900     end-if.
032000*
032100 cc016-Exit.  exit section.
032200*
032300*    ------------------------------------------------------------
032400*    Judge every year of every selected company.
032500*    ------------------------------------------------------------
032600*
032700 cc020-Judge-Selected           section.
032800*****************************************
032900     perform  cc021-Judge-One-Selected thru cc021-Exit
033000              varying WS-Sel-Ix from 1 by 1
033100              until WS-Sel-Ix > WS-Top-N-Actual.
033200*
033300 cc020-Exit.  exit section.
033400*
033500 cc021-Judge-One-Selected      section.
033600*****************************************
033700     move     DQV-Company-Name (WS-Sel-Ix) to WS-Target-Company.
033800     perform  cc022-Judge-Company-Records thru cc022-Exit.
033900*
034000 cc021-Exit.  exit section.
034100*
034200 cc022-Judge-Company-Records   section.
034300*****************************************
034400     perform  cc023-Judge-One-Company-Record thru cc023-Exit
034500              varying DQA-Ix from 1 by 1 until DQA-Ix > DQA-Count.
034600*
034700 cc022-Exit.  exit section.
034800*
034900 cc023-Judge-One-Company-Record section.
035000*****************************************
035100     move     DQA-Record (DQA-Ix) to DQ-Cand-Record.
035200     if       DQD-Company-Name = WS-Target-Company
035300              move    DQA-Record (DQA-Ix) to DQ-Master-Record
035400              perform cc030-Build-Trend         thru cc030-Exit
035500              perform cc040-Peer-Statistics      thru cc040-Exit
035600              perform cc044-Apply-Judgment-Rules thru cc044-Exit
035700              move    DQ-Master-Record to DQA-Record (DQA-Ix)
035800     end-if.
035900*
036000 cc023-Exit.  exit section.
036100*
036200*    ------------------------------------------------------------
036300*    Trend summary - up to DQP-Trend-Years entries, oldest first,
036400*    target year last.  DQA-Ix belongs to the outer cc022 loop
036500*    above, so DQB-Ix is used for this inner scan of the same
036600*    table - see wsdqmst.cob header for why the table carries two
036700*    index-names.
036800*    ------------------------------------------------------------
036900*
037000 cc030-Build-Trend              section.
037100*****************************************
037200     move     zero to DQT-Count.
037300     perform  cc031-Trend-Scan-One thru cc031-Exit
037400              varying DQB-Ix from 1 by 1 until DQB-Ix > DQA-Count.
037500*
037600 cc030-Exit.  exit section.
037700*
037800 cc031-Trend-Scan-One          section.
037900*****************************************
038000     move     DQA-Record (DQB-Ix) to DQ-Cand-Record.
038100     if       DQD-Company-Name = DQM-Company-Name
038200       and    DQD-Year not > DQM-Year
038300              perform cc032-Insert-Trend-Candidate thru cc032-Exit
038400     end-if.
038500*
038600 cc031-Exit.  exit section.
038700*
038800 cc032-Insert-Trend-Candidate  section.
038900*****************************************
039000     if       DQT-Count < DQP-Trend-Years
039100              add     1 to DQT-Count
039200              move    DQD-Year         to DQT-Year (DQT-Count)
039300              move    DQD-Revenue-Miss to DQT-Revenue-Missing (DQT-Count)
039400              move    DQD-Revenue      to DQT-Revenue (DQT-Count)
039500              move    DQD-Yoy-Miss     to DQT-Yoy-Missing (DQT-Count)
039600              perform cc037-Compute-Trend-Pct thru cc037-Exit
039700              perform cc034-Sort-Trend        thru cc034-Exit
039800     else
039900       if      DQD-Year > DQT-Year (1)
040000               perform cc033-Shift-Trend-Left thru cc033-Exit
040100               move    DQD-Year         to DQT-Year (DQT-Count)
040200               move    DQD-Revenue-Miss to DQT-Revenue-Missing (DQT-Count)
040300               move    DQD-Revenue      to DQT-Revenue (DQT-Count)
040400               move    DQD-Yoy-Miss     to DQT-Yoy-Missing (DQT-Count)
040500               perform cc037-Compute-Trend-Pct thru cc037-Exit
040600               perform cc034-Sort-Trend        thru cc034-Exit
040700       end-if
040800     end-if.
040900*
041000 cc032-Exit.  exit section.
041100*
041200 cc033-Shift-Trend-Left        section.
041300*****************************************
041400     perform  cc033a-Shift-One-Left thru cc033a-Exit
041500              varying WS-Sub-1 from 1 by 1 until WS-Sub-1 > DQT-Count - 1.
041600*
041700 cc033-Exit.  exit section.
041800*
041900 cc033a-Shift-One-Left         section.
042000*****************************************
042100     move     DQT-Entry (WS-Sub-1 + 1) to DQT-Entry (WS-Sub-1).
042200*
042300 cc033a-Exit.  exit section.
042400*
042500 cc034-Sort-Trend               section.
042600*****************************************
042700     perform  cc035-Sort-Trend-Inner thru cc035-Exit
042800              varying WS-Sub-1 from 1 by 1 until WS-Sub-1 > DQT-Count - 1.
042900*
043000 cc034-Exit.  exit section.
043100*
043200 cc035-Sort-Trend-Inner        section.
043300*****************************************
043400     perform  cc036-Sort-Trend-Compare thru cc036-Exit
043500              varying WS-Sub-2 from 1 by 1
043600              until WS-Sub-2 > DQT-Count - WS-Sub-1.
043700*
043800 cc035-Exit.  exit section.
043900*
044000 cc036-Sort-Trend-Compare      section.
044100*****************************************
044200     if       DQT-Year (WS-Sub-2) > DQT-Year (WS-Sub-2 + 1)
044300              move DQT-Entry (WS-Sub-2)     to DQT-Temp-Entry
044400              move DQT-Entry (WS-Sub-2 + 1) to DQT-Entry (WS-Sub-2)
044500              move DQT-Temp-Entry           to DQT-Entry (WS-Sub-2 + 1)
044600     end-if.
044700*
044800 cc036-Exit.  exit section.
044900*
045000*    Trend entry's YoY, rendered as a signed whole percent - stored
045100*    numeric (DQT-Yoy-Pct) so the high-volatility test in cc045 is
045200*    a plain compare, not a text scan.
045300 cc037-Compute-Trend-Pct        section.
045400*****************************************
045500     if       DQT-Yoy-Was-Missing (DQT-Count)
045600              move zero to DQT-Yoy-Pct (DQT-Count)
045700     else
045800              compute DQT-Yoy-Pct (DQT-Count) rounded =
045900                      DQD-Yoy-Change * 100
046000     end-if.
046100*
046200 cc037-Exit.  exit section.
046300*
046400*    ------------------------------------------------------------
046500*    Peer context - same country, same industry, different
046600*    provider, same target year.
046700*    ------------------------------------------------------------
046800*
046900 cc040-Peer-Statistics          section.
047000*****************************************
047100     move     zero to DQK-Peer-Count DQK-Rev-Count DQK-Total.
047200     move     zero to DQK-Median DQK-Mean DQK-Q1 DQK-Q3.
047300     perform  cc041-Peer-Scan-One thru cc041-Exit
047400              varying DQB-Ix from 1 by 1 until DQB-Ix > DQA-Count.
047500     perform  cc042-Compute-Peer-Stats thru cc042-Exit.
047600*
047700 cc040-Exit.  exit section.
047800*
047900 cc041-Peer-Scan-One           section.
048000*****************************************
048100     move     DQA-Record (DQB-Ix) to DQ-Cand-Record.
048200     if       DQD-Country       = DQM-Country
048300       and    DQD-Industry-Code = DQM-Industry-Code
048400       and    DQD-Provider-Id  not = DQM-Provider-Id
048500       and    DQD-Year          = DQM-Year
048600              perform cc041a-Collect-Peer thru cc041a-Exit
048700     end-if.
048800*
048900 cc041-Exit.  exit section.
049000*
049100 cc041a-Collect-Peer           section.
049200*****************************************
049300     move     "N" to WS-Provider-Found.
049400     perform  cc041b-Check-Provider-Seen thru cc041b-Exit
049500              varying WS-Sub-1 from 1 by 1
049600              until WS-Sub-1 > DQK-Peer-Count.
049700     if       WS-Provider-Found = "N"
049800              add   1 to DQK-Peer-Count
049900              move  DQD-Provider-Id to
050000                    DQK-Seen-Provider-Id (DQK-Peer-Count)
050100     end-if.
050200     if       not DQD-Revenue-Is-Missing
050300              add    1 to DQK-Rev-Count
050400              move   DQD-Revenue to DQK-Peer-Revenue (DQK-Rev-Count)
050500              add    DQD-Revenue to DQK-Total
050600     end-if.
050700*
050800 cc041a-Exit.  exit section.
050900*
051000 cc041b-Check-Provider-Seen    section.
051100*****************************************
051200     if       DQK-Seen-Provider-Id (WS-Sub-1) = DQD-Provider-Id
051300              move "Y" to WS-Provider-Found
051400     end-if.
051500*
051600 cc041b-Exit.  exit section.
051700*
051800 cc042-Compute-Peer-Stats      section.
051900*****************************************
052000     if       DQK-Rev-Count = zero
052100              move zero to DQK-Median DQK-Mean DQK-Q1 DQK-Q3
052200     else
052300              perform cc043-Sort-Peer-Revenue thru cc043-Exit
052400              compute DQK-Mean rounded = DQK-Total / DQK-Rev-Count
052500              move    .5   to WS-Quantile
052600              perform cc051-Compute-Percentile thru cc051-Exit
052700              move    WS-Percentile-Result to DQK-Median
052800              move    .25  to WS-Quantile
052900              perform cc051-Compute-Percentile thru cc051-Exit
053000              move    WS-Percentile-Result to DQK-Q1
053100              move    .75  to WS-Quantile
053200              perform cc051-Compute-Percentile thru cc051-Exit
053300              move    WS-Percentile-Result to DQK-Q3
053400     end-if.
053500*
053600 cc042-Exit.  exit section.
053700*
053800*    Exchange sort, ascending - DQK-Rev-Count is at most 250, the
053900*    group size the field width was widened for back in 1990.
054000 cc043-Sort-Peer-Revenue       section.
054100*****************************************
054200     perform  cc043a-Sort-Peer-Inner thru cc043a-Exit
054300              varying WS-Sub-1 from 1 by 1
054400              until WS-Sub-1 > DQK-Rev-Count - 1.
054500*
054600 cc043-Exit.  exit section.
054700*
054800 cc043a-Sort-Peer-Inner        section.
054900*****************************************
055000     perform  cc043b-Sort-Peer-Compare thru cc043b-Exit
055100              varying WS-Sub-2 from 1 by 1
055200              until WS-Sub-2 > DQK-Rev-Count - WS-Sub-1.
055300*
055400 cc043a-Exit.  exit section.
055500*
055600 cc043b-Sort-Peer-Compare      section.
055700*****************************************
055800     if       DQK-Peer-Revenue (WS-Sub-2) >
055900              DQK-Peer-Revenue (WS-Sub-2 + 1)
056000              move DQK-Peer-Revenue (WS-Sub-2)     to WS-Peer-Rev-Temp
056100              move DQK-Peer-Revenue (WS-Sub-2 + 1) to
056200                   DQK-Peer-Revenue (WS-Sub-2)
056300              move WS-Peer-Rev-Temp to DQK-Peer-Revenue (WS-Sub-2 + 1)
056400     end-if.
056500*
056600 cc043b-Exit.  exit section.
056700*
056800*    Percentile by linear interpolation between order statistics,
056900*    position (n-1) x q - this same routine gives the median at
057000*    q = .5, matching the odd/even-n rule in the spec without a
057100*    separate median paragraph.  WS-Pos is NOT rounded - see the
057200*    19/09/09 change note.
057300 cc051-Compute-Percentile      section.
057400*****************************************
057500     compute  WS-Pos = (DQK-Rev-Count - 1) * WS-Quantile.
057600     move     WS-Pos to WS-Pos-Lo.
057700     compute  WS-Pos-Frac = WS-Pos - WS-Pos-Lo.
057800     compute  WS-Pos-Lo-Sub = WS-Pos-Lo + 1.
057900     compute  WS-Pos-Hi-Sub = WS-Pos-Lo + 2.
058000     if       WS-Pos-Hi-Sub > DQK-Rev-Count
058100              move WS-Pos-Lo-Sub to WS-Pos-Hi-Sub
058200     end-if.
058300     compute  WS-Percentile-Result rounded =
058400              DQK-Peer-Revenue (WS-Pos-Lo-Sub) +
058500              (WS-Pos-Frac *
058600                (DQK-Peer-Revenue (WS-Pos-Hi-Sub) -
058700                 DQK-Peer-Revenue (WS-Pos-Lo-Sub))).
058800*
058900 cc051-Exit.  exit section.
059000*
059100*    ------------------------------------------------------------
059200*    Deterministic judgment rules, in priority order.
059300*    ------------------------------------------------------------
059400*
059500 cc044-Apply-Judgment-Rules    section.
059600*****************************************
059700     if       DQK-Peer-Count = zero
059800              move "uncertain"              to DQM-Llm-Verdict
059900              move .40                      to DQM-Llm-Confidence
060000              move "insufficient peer data" to DQM-Llm-Explanation
060100     else
060200              perform cc045-Test-High-Volatility thru cc045-Exit
060300              if      WS-High-Volatility-Found
060400                      move "implausible" to DQM-Llm-Verdict
060500                      move .85           to WS-Base-Confidence
060600              else
060700                      perform cc046-Test-Negative-Growth thru cc046-Exit
060800                      if      WS-Negative-Growth-Found
060900                              move "uncertain" to DQM-Llm-Verdict
061000                              move .70         to WS-Base-Confidence
061100                      else
061200                              move "plausible" to DQM-Llm-Verdict
061300                              move .75         to WS-Base-Confidence
061400                      end-if
061500              end-if
061600              perform cc047-Adjust-Confidence thru cc047-Exit
061700              perform cc048-Build-Explanation thru cc048-Exit
061800     end-if.
061900     perform  cc049-Edit-Confidence-Disp thru cc049-Exit.
062000*
062100 cc044-Exit.  exit section.
062200*
062300*    HIGH-VOLATILITY - any trend entry's rounded YoY percent is
062400*    exactly +50 or -50 (a text-containment test in the source,
062500*    reduced to a numeric compare here - see wsdqjud.cob header).
062600 cc045-Test-High-Volatility    section.
062700*****************************************
062800     move     "N" to WS-High-Volatility.
062900     perform  cc045a-Test-One-Trend-Pct thru cc045a-Exit
063000              varying DQT-Ix from 1 by 1 until DQT-Ix > DQT-Count.
063100*
063200 cc045-Exit.  exit section.
063300*
063400 cc045a-Test-One-Trend-Pct     section.
063500*****************************************
063600     if       DQT-Yoy-Pct (DQT-Ix) = 50
063700       or     DQT-Yoy-Pct (DQT-Ix) = -50
063800              move "Y" to WS-High-Volatility
063900     end-if.
064000*
064100 cc045a-Exit.  exit section.
064200*
064300*    NEGATIVE-GROWTH - either of the last two trend entries (the
064400*    target year and the one before it) is negative.
064500 cc046-Test-Negative-Growth    section.
064600*****************************************
064700     move     "N" to WS-Negative-Growth.
064800     if       DQT-Yoy-Pct (DQT-Count) < zero
064900              move "Y" to WS-Negative-Growth
065000     end-if.
065100     if       DQT-Count > 1
065200       if     DQT-Yoy-Pct (DQT-Count - 1) < zero
065300              move "Y" to WS-Negative-Growth
065400       end-if
065500     end-if.
065600*
065700 cc046-Exit.  exit section.
065800*
065900 cc047-Adjust-Confidence       section.
066000*****************************************
066100     divide   DQM-Year by 10 giving WS-Div-Quotient remainder WS-M.
066200     compute  WS-Confidence-Work = WS-Base-Confidence + (WS-M * .01).
066300     if       WS-Confidence-Work > .95
066400              move .95 to WS-Confidence-Work
066500     end-if.
066600     if       WS-Confidence-Work < .40
066700              move .40 to WS-Confidence-Work
066800     end-if.
066900     compute  DQM-Llm-Confidence rounded = WS-Confidence-Work.
067000*
067100 cc047-Exit.  exit section.
067200*
067300 cc048-Build-Explanation       section.
067400*****************************************
067500     divide   WS-M by 3 giving WS-Div-Quotient remainder WS-Template-Ix.
067600     move     DQK-Peer-Count to WS-Peer-Count-Edit.
067700     if       DQK-Rev-Count = zero
067800              string DQM-Year delimited by size
067900                     " peer comparison across " delimited by size
068000                     WS-Peer-Count-Edit delimited by size
068100                     " companies in the same country and industry"
068200                                        delimited by size
068300                     " found no usable peer revenue data."
068400                                        delimited by size
068500                     into DQM-Llm-Explanation
068600     else
068700              move   DQK-Median to WS-Median-Edit
068800              evaluate WS-Template-Ix
068900                when 0
069000                  string DQM-Year delimited by size
069100                         " revenue plausibility check versus "
069200                                        delimited by size
069300                         WS-Peer-Count-Edit delimited by size
069400                         " peer companies puts the group median revenue"
069500                                        delimited by size
069600                         " near " delimited by size
069700                         WS-Median-Edit delimited by size
069800                         "." delimited by size
069900                         into DQM-Llm-Explanation
070000                when 1
070100                  string DQM-Year delimited by size
070200                         " trend analysis against " delimited by size
070300                         WS-Peer-Count-Edit delimited by size
070400                         " comparable peers gives a median revenue of "
070500                                        delimited by size
070600                         WS-Median-Edit delimited by size
070700                         " for the group." delimited by size
070800                         into DQM-Llm-Explanation
070900                when other
071000                  string DQM-Year delimited by size
071100                         " peer comparison across " delimited by size
071200                         WS-Peer-Count-Edit delimited by size
071300                         " companies in the same country and industry"
071400                                        delimited by size
071500                         " found a median revenue of " delimited by size
071600                         WS-Median-Edit delimited by size
071700                         "." delimited by size
071800                         into DQM-Llm-Explanation
071900              end-evaluate
072000     end-if.
072100*
072200 cc048-Exit.  exit section.
072300*
072400 cc049-Edit-Confidence-Disp    section.
072500*****************************************
072600     move     DQM-Llm-Confidence to WS-Confidence-Edit.
072700     move     WS-Confidence-Edit to DQM-Llm-Confidence-Disp.
072800*
072900 cc049-Exit.  exit section.
073000*
073100*    ------------------------------------------------------------
073200*    Final standardization count - the individual N/A stamps for
073300*    revenue/unit/date/yoy were already made back in dq010 as each
073400*    value was found missing, and the LLM fields default to N/A at
073500*    the same point for every record this run does not select for
073600*    judgment (see bb012 in dq010).  This pass does not stamp
073700*    anything further - it is the one place that TOTALS how many
073800*    of the seven output fields ended up N/A, for the final writer.
073900*    ------------------------------------------------------------
074000*
074100 cc060-Standardize-Final        section.
074200*****************************************
074300     move     zero to DQC-Std-Count.
074400     move     zero to DQC-Unjudged-Count.
074500     perform  cc061-Count-One-Record thru cc061-Exit
074600              varying DQA-Ix from 1 by 1 until DQA-Ix > DQA-Count.
074700*
074800 cc060-Exit.  exit section.
074900*
075000 cc061-Count-One-Record        section.
075100*****************************************
075200     move     DQA-Record (DQA-Ix) to DQ-Master-Record.
075300     if       DQM-Revenue-Disp (1:3) = "N/A"
075400              add 1 to DQC-Std-Count
075500     end-if.
075600     if       DQM-Revenue-Unit = "N/A"
075700              add 1 to DQC-Std-Count
075800     end-if.
075900     if       DQM-Fiscal-Period-End (1:3) = "N/A"
076000              add 1 to DQC-Std-Count
076100     end-if.
076200     if       DQM-Yoy-Change-Disp (1:3) = "N/A"
076300              add 1 to DQC-Std-Count
076400     end-if.
076500     if       DQM-Llm-Verdict (1:3) = "N/A"
076600              add 1 to DQC-Std-Count
076700              add 1 to DQC-Unjudged-Count
076800     end-if.
076900     if       DQM-Llm-Explanation (1:3) = "N/A"
077000              add 1 to DQC-Std-Count
077100     end-if.
077200     if       DQM-Llm-Confidence-Disp (1:3) = "N/A"
077300              add 1 to DQC-Std-Count
077400     end-if.
077500*
077600 cc061-Exit.  exit section.
077700*
077800*    ------------------------------------------------------------
077900*    Write the judged snapshot - every record, judged or not.
078000*    ------------------------------------------------------------
078100*
078200 dd010-Write-All-Records        section.
078300*****************************************
078400     perform  dd011-Write-One-Judged-Record thru dd011-Exit
078500              varying DQA-Ix from 1 by 1 until DQA-Ix > DQA-Count.
078600*
078700 dd010-Exit.  exit section.
078800*
078900 dd011-Write-One-Judged-Record section.
079000*****************************************
079100     move     DQA-Record (DQA-Ix) to DQ-Judged-Record.
079200     write    DQ-Judged-Record.
079300*
079400 dd011-Exit.  exit section.
079500*
