000100****************************************************************
000200*                                                                *
000300*                Revenue Data Quality - Final Output Writer      *
000400*         Partitions the judged snapshot into judged and        *
000500*         unjudged records, sorts each partition company        *
000600*         ascending / year descending, judged first, and        *
000700*         writes the delivered file - part 5, last leg of       *
000800*         the suite.                                             *
000900*                                                                *
001000****************************************************************
001100*
001200 IDENTIFICATION          DIVISION.
001300*================================
001400*
001500     PROGRAM-ID.         DQ050.
001600     AUTHOR.             Vincent B Coen.
001700     INSTALLATION.       Applewood Computers.
001800     DATE-WRITTEN.       09/03/1984.
001900     DATE-COMPILED.
002000     SECURITY.           Copyright (C) 1984-2015 & later, Vincent
002100                          Bryan Coen.  Distributed under the GNU
002200                          General Public License.  See file COPYING.
002300*
002400*    Remarks.            Final output writer - part 5, last leg
002500*                         of the revenue data-quality suite.
002600*                         One SORT, judged-indicator low/high
002700*                         value trick keeps judged rows first
002800*                         without a second pass, see sdsrt2.cob.
002900*
003000*    Called modules.     None.
003100*    Files used.         DQJUDGD (in), DQFINAL (out), DQSRT2 (work).
003200*
003300* Changes:
003400* 09/03/84 vbc - 1.0.00 Created.
003500* 17/12/98 vbc - 1.1.00 Y2K.  DQS2-Year already 9(4), no change.
003600* 08/04/02 vbc -    .01 Warning DISPLAYs added for unjudged records
003700*                       and missing company names - ops had been
003800*                       shipping DQFINAL with silent gaps, a user
003900*                       complaint got this added.  DQC-Miss-Name-Cnt
004000*                       is dq010's own counter, reused here as is -
004100*                       see the note in wsdqctl.cob.
004200*
004300****************************************************************
004400*
004500 ENVIRONMENT             DIVISION.
004600*================================
004700*
004800 CONFIGURATION           SECTION.
004900 SPECIAL-NAMES.
005000     C01                 IS TOP-OF-FORM
005100     CLASS DQ-ALPHA-CLASS   IS "A" THRU "Z" "a" THRU "z"
005200     UPSI-0              IS DQ-TEST-SWITCH.
005300*
005400 INPUT-OUTPUT             SECTION.
005500 FILE-CONTROL.
005600     copy "selrevjd.cob".
005700     copy "selrevot.cob".
005800     copy "selsrt2.cob".
005900*
006000 DATA                    DIVISION.
006100*================================
006200*
006300 FILE                    SECTION.
006400*
006500     copy "fdrevjd.cob".
006600     copy "fdrevot.cob".
006700     copy "sdsrt2.cob".
006800*
006900 WORKING-STORAGE         SECTION.
007000*-------------------------------
007100 77  prog-name               pic x(17) value "dq050 (1.0.00)".
007200*
007300     copy "wsdqfst.cob".
007400     copy "wsdqmst.cob".
007500*
007600 01  DQ-Switches.
007700     03  WS-Input-Eof        pic x      value "N".
007800         88  Input-Is-Eof               value "Y".
007900     03  WS-Sort-Eof         pic x      value "N".
008000         88  Sort-Is-Eof                value "Y".
008100     03  filler              pic x      value space.
008200*
008300*    Judged/unjudged partition trick - low-value sorts ahead of
008400*    high-value, so ascending on DQS2-Judged-Ind alone puts every
008500*    judged record before every unjudged one, per sdsrt2.cob.
008600 01  WS-Partition-Work.
008700     03  WS-Judged-Ind          pic x.
008800     03  filler                 pic x   value space.
008900*
009000*    Run totals - RELEASEd count against RETURNed count should
009100*    always match, a quick sanity check if DQFINAL ever comes up
009200*    short on a record count query.  Disp overlays are the usual
009300*    defensive DISPLAY-safe view of a comp counter.
009400 01  WS-Run-Totals.
009500     03  WS-Run-Totals-Body.
009600         05  WS-Release-Count       pic 9(5)   comp value zero.
009700         05  WS-Release-Count-Disp  redefines WS-Release-Count
009800                                 pic x(5).
009900         05  WS-Return-Count        pic 9(5)   comp value zero.
010000         05  WS-Return-Count-Disp   redefines WS-Return-Count
010100                                 pic x(5).
010200*    Flat 10 byte view of both counters together, for the odd
010300*    diagnostic DISPLAY that wants them side by side.
010400     03  WS-Run-Totals-Disp  redefines WS-Run-Totals-Body
010500                          pic x(10).
010600     03  filler              pic x  value space.
010700*
010800 LINKAGE                 SECTION.
010900*----------------------------------
011000     copy "wsdqctl.cob".
011100*
011200 PROCEDURE DIVISION      USING DQ-Control-Block.
011300*
011400 aa000-Main               section.
011500***********************************
011600     sort     DQ-Sort2-File
011700              on ascending  key DQS2-Judged-Ind DQS2-Company-Name
011800              on descending key DQS2-Year
011900              input  procedure is dd010-Partition-Sort
012000              output procedure is dd020-Write-Final.
012100     perform  bb010-Print-Warnings thru bb010-Exit.
012200     move     zero to DQC-Term-Code.
012300     goback.
012400*
012500 aa000-Exit.  exit section.
012600*
012700*    ------------------------------------------------------------
012800*    Input procedure - read the judged snapshot, classify judged
012900*    versus unjudged, RELEASE onto the sort work file.
013000*    ------------------------------------------------------------
013100*
013200 dd010-Partition-Sort            section.
013300*****************************************
013400     open     input  DQ-Judged-File.
013500     move     "N" to WS-Input-Eof.
013600     perform  dd011-Read-One-Judged thru dd011-Exit
013700              until Input-Is-Eof.
013800     close    DQ-Judged-File.
013900*
014000 dd010-Exit.  exit section.
014100*
014200 dd011-Read-One-Judged          section.
014300*****************************************
014400     read     DQ-Judged-File
014500              at end     move "Y" to WS-Input-Eof
014600              not at end perform dd012-Release-One-Record
014700                                 thru dd012-Exit
014800     end-read.
014900*
015000 dd011-Exit.  exit section.
015100*
015200 dd012-Release-One-Record       section.
015300*****************************************
015400     move     DQ-Judged-Record to DQ-Master-Record.
015500     if       DQM-Llm-Verdict          = "N/A"
015600       and    DQM-Llm-Confidence-Disp  = "N/A"
015700       and    DQM-Llm-Explanation (1:3) = "N/A"
015800              move high-value to DQS2-Judged-Ind
015900     else
016000              move low-value  to DQS2-Judged-Ind
016100     end-if.
016200     move     DQM-Company-Name to DQS2-Company-Name.
016300     move     DQM-Year         to DQS2-Year.
016400     move     DQ-Judged-Record to DQS2-Master-Data.
016500     release  DQ-Sort2-Record.
016600     add      1 to WS-Release-Count.
016700*
016800 dd012-Exit.  exit section.
016900*
017000*    ------------------------------------------------------------
017100*    Output procedure - RETURN the sorted rows (judged first,
017200*    each partition company ascending / year descending) and
017300*    write the delivered file.
017400*    ------------------------------------------------------------
017500*
017600 dd020-Write-Final               section.
017700*****************************************
017800     open     output DQ-Final-File.
017900     move     "N" to WS-Sort-Eof.
018000     perform  dd021-Return-One-Record thru dd021-Exit
018100              until Sort-Is-Eof.
018200     close    DQ-Final-File.
018300*
018400 dd020-Exit.  exit section.
018500*
018600 dd021-Return-One-Record        section.
018700*****************************************
018800     return   DQ-Sort2-File
018900              at end     move "Y" to WS-Sort-Eof
019000              not at end perform dd022-Write-One-Final
019100                                 thru dd022-Exit
019200     end-return.
019300*
019400 dd021-Exit.  exit section.
019500*
019600 dd022-Write-One-Final          section.
019700*****************************************
019800     move     DQS2-Master-Data to DQ-Final-Record.
019900     write    DQ-Final-Record.
020000     add      1 to WS-Return-Count.
020100*
020200 dd022-Exit.  exit section.
020300*
020400*    ------------------------------------------------------------
020500*    Ops warnings - counters are accumulated elsewhere in the
020600*    suite (dq010 for missing names, dq030 for unjudged records)
020700*    and simply read here, per the 08/04/02 change above.
020800*    ------------------------------------------------------------
020900*
021000 bb010-Print-Warnings            section.
021100*****************************************
021200     if       DQC-Miss-Name-Cnt > zero
021300              display "DQ050 WARNING - " DQC-Miss-Name-Cnt
021400                      " record(s) on DQFINAL have a missing "
021500                      "company name"
021600     end-if.
021700     if       DQC-Unjudged-Count > zero
021800              display "DQ050 WARNING - " DQC-Unjudged-Count
021900                      " record(s) on DQFINAL were not selected "
022000                      "for plausibility judgment"
022100     end-if.
022200*
022300 bb010-Exit.  exit section.
022400*
