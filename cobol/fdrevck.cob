000100*    FD For DQ Rule-Checked Snapshot File.
000200*
000300* 14/02/84 vbc - Created.
000400* 25/02/91 vbc - Record kept as one PIC X(383) - the field breakdown
000500*                lives once, in wsdqmst.cob in working-storage, so a
000600*                program with two of these master-shaped files open
000700*                (dq030 has this one and fdrevjd.cob) never ends up
000800*                with the same DQM- names declared twice.  MOVE the
000900*                whole record to/from DQ-Master-Record on read/write.
001000*
001100 FD  DQ-Check-File
001200     label records are standard
001300     record contains 383 characters.
001400 01  DQ-Check-Record             pic x(383).
001500*
