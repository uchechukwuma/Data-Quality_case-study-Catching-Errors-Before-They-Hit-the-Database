000100*    SELECT For DQ Anomaly Report - print file, RW.
000200*
000300* 14/02/84 vbc - Created.
000400*
000500     select  DQ-Arpt-File assign to DQARPT
000600             organization  is line sequential
000700             file status   is DQA-File-Status.
000800*
