000100*******************************************
000200*  Working Storage For File Status Codes  *
000300*     One block, all six sequential files *
000400*     in the suite - copied by every      *
000500*     program that opens one of them.     *
000600*******************************************
000700* 14/02/84 vbc - Created.
000800* 12/05/07 vbc - DQA-File-Status / DQQ-File-Status added when the two
000900*                report programs picked up their own print files -
001000*                were missing, dq020 would not have compiled as
001100*                first written.
001200*
001300 01  DQ-File-Status-Block.
001400     03  DQI-File-Status      pic xx    value "00".
001500         88  DQI-File-Ok               value "00".
001600         88  DQI-File-Eof              value "10".
001700     03  DQC-File-Status      pic xx    value "00".
001800         88  DQC-File-Ok               value "00".
001900         88  DQC-File-Eof              value "10".
002000     03  DQJ-File-Status      pic xx    value "00".
002100         88  DQJ-File-Ok               value "00".
002200         88  DQJ-File-Eof              value "10".
002300     03  DQF-File-Status      pic xx    value "00".
002400         88  DQF-File-Ok               value "00".
002500     03  DQA-File-Status      pic xx    value "00".
002600         88  DQA-File-Ok               value "00".
002700     03  DQQ-File-Status      pic xx    value "00".
002800         88  DQQ-File-Ok               value "00".
002900     03  filler               pic x     value space.
003000*
