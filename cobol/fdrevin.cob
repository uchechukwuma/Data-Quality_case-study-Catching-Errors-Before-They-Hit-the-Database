000100*    FD For DQ Raw Input File.
000200*
000300* 14/02/84 vbc - Created.
000400*
000500 FD  DQ-Input-File
000600     label records are standard
000700     record contains 130 characters.
000800     copy "wsdqinp.cob".
000900*
