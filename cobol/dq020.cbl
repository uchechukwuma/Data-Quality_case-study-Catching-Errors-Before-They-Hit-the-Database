000100****************************************************************
000200*                                                                *
000300*                Revenue Data Quality - Rule Report              *
000400*         Prints the whole-file rule-check counters that        *
000500*         dq010 accumulated into the control block - no file    *
000600*         of its own is read, the block IS the input.           *
000700*                                                                *
000800****************************************************************
000900*
001000 IDENTIFICATION          DIVISION.
001100*================================
001200*
001300     PROGRAM-ID.         DQ020.
001400     AUTHOR.             Vincent B Coen.
001500     INSTALLATION.       Applewood Computers.
001600     DATE-WRITTEN.       21/02/1984.
001700     DATE-COMPILED.
001800     SECURITY.           Copyright (C) 1984-2015 & later, Vincent
001900                          Bryan Coen.  Distributed under the GNU
002000                          General Public License.  See file COPYING.
002100*
002200*    Remarks.            Rule-based quality report - part 2 of the
002300*                         revenue data-quality suite.  Uses RW
002400*                         (Report Writer for prints), the pyrgstr
002500*                         shape, one page, no data file to drive it.
002600*
002700*    Called modules.     None.
002800*    Files used.         DQQRPT (out, print).
002900*
003000* Changes:
003100* 21/02/84 vbc - 1.0.00 Created.
003200* 14/06/87 vbc -    .01 "all data types are correct" single line
003300*                       added for a clean run - ops kept asking why
003400*                       two zero-count lines still printed.
003500* 17/12/98 vbc - 1.1.00 Y2K.  Run-date line rebuilt around a 4 digit
003600*                       century window - see bb005 - the old 2 digit
003700*                       ACCEPT ... FROM DATE year alone would have
003800*                       read wrong from the year 2000 test batch.
003900* 12/05/07 vbc -    .02 Page width dropped 132 -> 80, this report
004000*                       has no wide columns and was wasting paper.
004100*
004200****************************************************************
004300*
004400 ENVIRONMENT             DIVISION.
004500*================================
004600*
004700 CONFIGURATION           SECTION.
004800 SPECIAL-NAMES.
004900     C01                 IS TOP-OF-FORM
005000     CLASS DQ-ALPHA-CLASS   IS "A" THRU "Z" "a" THRU "z"
005100     UPSI-0              IS DQ-TEST-SWITCH.
005200*
005300 INPUT-OUTPUT             SECTION.
005400 FILE-CONTROL.
005500     copy "selqrpt.cob".
005600*
005700 DATA                    DIVISION.
005800*================================
005900*
006000 FILE                    SECTION.
006100*
006200     copy "fdqrpt.cob".
006300*
006400 WORKING-STORAGE         SECTION.
006500*-------------------------------
006600 77  prog-name               pic x(17) value "dq020 (1.0.00)".
006700*
006800     copy "wsdqfst.cob".
006900     copy "wsdqprm.cob".
007000*
007100 01  DQ-Report-Work.
007200     03  WS-Page-Lines       pic 99   comp value 60.
007300*    Display view of WS-Page-Lines for the odd diagnostic DISPLAY -
007400*    comp fields do not DISPLAY cleanly on every runtime.
007500     03  WS-Page-Lines-Disp  redefines WS-Page-Lines pic xx.
007600     03  WS-Any-Type-Issue   pic x    value "N".
007700         88  Type-Issue-Found         value "Y".
007800     03  filler              pic x    value space.
007900*
008000*    Run date, built from a 2 digit ACCEPT ... FROM DATE with a
008100*    fixed century window - see the 17/12/98 change above.
008200 01  WS-Run-Date-Group.
008300     03  WS-Run-Date-In.
008400         05  WS-Run-YY           pic 99.
008500         05  WS-Run-MM           pic 99.
008600         05  WS-Run-DD           pic 99.
008700*    All-numeric overlay, tested before the date is trusted - a
008800*    couple of runtimes have been known to hand back spaces here.
008900     03  WS-Run-Date-In9  redefines WS-Run-Date-In
009000                              pic 9(6).
009100     03  filler              pic x    value space.
009200 01  WS-Run-Century          pic 99     comp value 19.
009300 01  WS-Run-Date-Edit        pic x(10).
009400*
009500*    One reusable "label + count" staging line, moved whole into
009600*    the report source field below - avoids a STRING per line.
009700 01  WS-Count-Msg-Group.
009800     03  WS-Count-Msg.
009900         05  WS-Count-Msg-Text   pic x(45).
010000         05  WS-Count-Msg-Value  pic zzzz9.
010100*    Flat alphanumeric view of the staging line above, used for the
010200*    final MOVE into the report source field.
010300     03  WS-Count-Msg-Alt redefines WS-Count-Msg.
010400         05  WS-Count-Msg-Full   pic x(50).
010500     03  filler                  pic x  value space.
010600 01  WS-Line-Text            pic x(70).
010700*
010800 LINKAGE                 SECTION.
010900*----------------------------------
011000     copy "wsdqctl.cob".
011100*
011200 REPORT                  SECTION.
011300*********************************
011400*
011500 RD  Quality-Report
011600     Page Limit   WS-Page-Lines
011700     Heading      1
011800     First Detail 4
011900     Last  Detail WS-Page-Lines.
012000*
012100 01  Rpt-Head       Type Page Heading.
012200     03  line  1.
012300         05  col   1     pic x(40)  source DQP-Report-Title-1.
012400         05  col  50     pic x(10)  source WS-Run-Date-Edit.
012500         05  col  65     pic x(5)   value "Page ".
012600         05  col  70     pic zz9    source Page-Counter.
012700     03  line  2.
012800         05  col   1     pic x(17)  source Prog-Name.
012900     03  line  3.
013000         05  col   1     pic x(66) value all "-".
013100*
013200 01  Rpt-Text-Line  Type Detail.
013300     03  line + 1.
013400         05  col   1     pic x(70)  source WS-Line-Text.
013500*
013600 01  Rpt-Blank-Line Type Detail.
013700     03  line + 1.
013800         05  col   1     pic x(1)   value space.
013900*
014000 PROCEDURE DIVISION      USING DQ-Control-Block.
014100*
014200 aa000-Main               section.
014300***********************************
014400     perform  bb005-Build-Run-Date thru bb005-Exit.
014500     open     output DQ-Qrpt-File.
014600     initiate Quality-Report.
014700     perform  bb010-Print-Type-Issues     thru bb010-Exit.
014800     perform  bb020-Print-Missing-Values  thru bb020-Exit.
014900     perform  bb030-Print-Duplicates      thru bb030-Exit.
015000     perform  bb040-Print-Volatility      thru bb040-Exit.
015100     perform  bb050-Print-Date-Analysis   thru bb050-Exit.
015200     terminate Quality-Report.
015300     close    DQ-Qrpt-File.
015400     move     zero to DQC-Term-Code.
015500     goback.
015600*
015700 aa000-Exit.  exit section.
015800*
015900 bb005-Build-Run-Date            section.
016000*****************************************
016100     accept   WS-Run-Date-In from date.
016200     if       WS-Run-Date-In9 is not numeric
016300              move zero to WS-Run-Date-In9
016400     end-if.
016500     string   WS-Run-MM   delimited by size
016600              "/"         delimited by size
016700              WS-Run-DD   delimited by size
016800              "/"         delimited by size
016900              WS-Run-Century delimited by size
017000              WS-Run-YY   delimited by size
017100              into WS-Run-Date-Edit.
017200*
017300 bb005-Exit.  exit section.
017400*
017500 bb010-Print-Type-Issues        section.
017600*****************************************
017700*    Data-type issues - one line per offending field, or a single
017800*    all-correct line when neither counter is above zero.
017900*
018000     move     "N" to WS-Any-Type-Issue.
018100     if       DQC-Type-Year-Cnt > zero
018200              move "Data type - expected numeric year, got text ="
018300                                     to WS-Count-Msg-Text
018400              move DQC-Type-Year-Cnt to WS-Count-Msg-Value
018500              move WS-Count-Msg-Full  to WS-Line-Text
018600              generate Rpt-Text-Line
018700              move "Y" to WS-Any-Type-Issue
018800     end-if.
018900     if       DQC-Type-Rev-Cnt > zero
019000              move "Data type - expected numeric revenue, got text ="
019100                                     to WS-Count-Msg-Text
019200              move DQC-Type-Rev-Cnt  to WS-Count-Msg-Value
019300              move WS-Count-Msg-Full  to WS-Line-Text
019400              generate Rpt-Text-Line
019500              move "Y" to WS-Any-Type-Issue
019600     end-if.
019700     if       not Type-Issue-Found
019800              move "All data types are correct" to WS-Line-Text
019900              generate Rpt-Text-Line
020000     end-if.
020100*
020200 bb010-Exit.  exit section.
020300*
020400 bb020-Print-Missing-Values     section.
020500*****************************************
020600     generate Rpt-Blank-Line.
020700     move     "Missing values -" to WS-Line-Text.
020800     generate Rpt-Text-Line.
020900     move     "  Year ......................."  to WS-Count-Msg-Text.
021000     move     DQC-Miss-Year-Cnt to WS-Count-Msg-Value.
021100     move     WS-Count-Msg-Full  to WS-Line-Text.
021200     generate Rpt-Text-Line.
021300     move     "  Company Name ..............."  to WS-Count-Msg-Text.
021400     move     DQC-Miss-Name-Cnt to WS-Count-Msg-Value.
021500     move     WS-Count-Msg-Full  to WS-Line-Text.
021600     generate Rpt-Text-Line.
021700     move     "  Revenue ....................."  to WS-Count-Msg-Text.
021800     move     DQC-Miss-Rev-Cnt  to WS-Count-Msg-Value.
021900     move     WS-Count-Msg-Full  to WS-Line-Text.
022000     generate Rpt-Text-Line.
022100*
022200 bb020-Exit.  exit section.
022300*
022400 bb030-Print-Duplicates         section.
022500*****************************************
022600     generate Rpt-Blank-Line.
022700     move     "Duplicate records (company name + year) ....."
022800                                  to WS-Count-Msg-Text.
022900     move     DQC-Dup-Count       to WS-Count-Msg-Value.
023000     move     WS-Count-Msg-Full  to WS-Line-Text.
023100     generate Rpt-Text-Line.
023200*
023300 bb030-Exit.  exit section.
023400*
023500 bb040-Print-Volatility         section.
023600*****************************************
023700     generate Rpt-Blank-Line.
023800     move     "Companies with high volatility ..............."
023900                                  to WS-Count-Msg-Text.
024000     move     DQC-Volatile-Co-Cnt to WS-Count-Msg-Value.
024100     move     WS-Count-Msg-Full  to WS-Line-Text.
024200     generate Rpt-Text-Line.
024300*
024400 bb040-Exit.  exit section.
024500*
024600 bb050-Print-Date-Analysis      section.
024700*****************************************
024800     generate Rpt-Blank-Line.
024900     move     "Date format analysis -" to WS-Line-Text.
025000     generate Rpt-Text-Line.
025100     move     "  Dates corrected ............"  to WS-Count-Msg-Text.
025200     move     DQC-Date-Corr-Cnt to WS-Count-Msg-Value.
025300     move     WS-Count-Msg-Full  to WS-Line-Text.
025400     generate Rpt-Text-Line.
025500     move     "  Remaining format issues ...."  to WS-Count-Msg-Text.
025600     move     DQC-Date-Bad-Cnt  to WS-Count-Msg-Value.
025700     move     WS-Count-Msg-Full  to WS-Line-Text.
025800     generate Rpt-Text-Line.
025900*
026000 bb050-Exit.  exit section.
026100*
