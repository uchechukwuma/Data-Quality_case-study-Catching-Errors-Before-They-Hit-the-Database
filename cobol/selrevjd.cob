000100*    SELECT For DQ Judged Data File - snapshot plus verdicts.
000200*
000300* 14/02/84 vbc - Created.
000400*
000500     select  DQ-Judged-File assign to DQJUDGD
000600             organization  is sequential
000700             access mode   is sequential
000800             file status   is DQJ-File-Status.
000900*
