000100*******************************************
000200*  Working Storage For Judgment Tables    *
000300*     Volatile-company list & per-company *
000400*     year trend, used by dq030 only.     *
000500*     Same "small fixed table" shape as   *
000600*     wspycalx.cob.                       *
000700*******************************************
000800* 14/02/84 vbc - Created.
000900* 30/08/89 vbc - DQV-Count           widened 9 -> 99, a peer review
001000*                run had more than 9 companies flagged.
001100* 17/12/98 vbc - Y2K.  DQT-Year already 9(4) throughout, no change.
001200* 12/05/07 vbc - Trend table widened 3 -> 5 occurs so DQP-Trend-
001300*                Years can be tuned above 3 without a recompile;
001400*                cc020 still only fills DQP-Trend-Years of them.
001500* 30/06/13 vbc - Removed the DQTP- signed-percent text overlay -
001600*                the "contains +50%/-50%" wording in the spec turns
001700*                out to be a plain numeric equality once you read it
001800*                straight; DQT-Yoy-Pct is compared directly in
001900*                cc041, no text build needed.
002000*
002100 01  DQ-Volatile-Table.
002200     03  DQV-Count                     pic 99         comp value zero.
002300     03  filler                        pic x          value space.
002400     03  DQV-Entry occurs 99 times
002500                    indexed by DQV-Ix.
002600         05  DQV-Company-Name       pic x(30).
002700         05  DQV-Max-Abs-Yoy        pic 9(4)v9(4)  comp-3.
002800*
002900*    Trend entries are built oldest year first, target year last -
003000*    so for a full 3 entry trend, DQT-Entry (DQT-Count - 1) and
003100*    DQT-Entry (DQT-Count) are "the last two" the negative-growth
003200*    rule means (the target year itself and the one before it).
003300 01  DQ-Trend-Table.
003400     03  DQT-Count                  pic 9          comp value zero.
003500     03  filler                     pic x          value space.
003600     03  DQT-Entry occurs 5 times
003700                    indexed by DQT-Ix.
003800         05  DQT-Year               pic 9(4).
003900         05  DQT-Revenue-Missing    pic x.
004000             88  DQT-Revenue-Was-Missing value "Y".
004100         05  DQT-Revenue            pic S9(13)v99.
004200         05  DQT-Yoy-Missing        pic x.
004300             88  DQT-Yoy-Was-Missing value "Y".
004400         05  DQT-Yoy-Pct            pic S999      comp-3.
004500*
