000100*******************************************
000200*  Record Definition For DQ Param Values   *
000300*     Run control constants - compiled in, *
000400*     no param file, no ops retune.        *
000500*******************************************
000600*  File size 92 bytes.
000700*
000800* 14/02/84 vbc - Created.  Thresholds pulled out of bb060 into a
000900*                single control record so the field width could be
001000*                changed in one place - same idea as PY-PR1 for
001100*                payroll, minus the PY-PR1 file - see 08/04/02 below.
001200*  09/11/87 vbc - Added DQP-Top-N (was a literal 3 in cc010).
001300*  22/06/93 vbc - DQP-Report-Title-1/2 added, was hard coded in RD.
001400*  17/12/98 vbc - Y2K review, no 2 digit year held here, no change.
001500*  05/01/99 vbc - Y2K follow up, no further change needed here.
001600*  11/03/03 vbc - DQP-Trend-Years added (was literal 3 in cc020).
001700*  08/04/02 vbc - Dropped the RRN=1 param file that PY-PR1 uses - the
001800*                customer's spec fixes these values by policy, not
001900*                site tunable, so VALUE clauses went on the fields
002000*                and the param FD came out.
002100*  19/09/09 vbc - Widened DQP-Volatility-Pct to 9(3)v9(4) - a shop
002200*                 using bp's tripped the old 9v9999 layout.
002300*  02/05/15 vbc - Comment tidy, no field changes.
002400*
002500 01  DQ-Param-Record.
002600*    Volatility threshold - stored as 0.5000 for the 50% cutoff.
002700     03  DQP-Volatility-Pct    pic 9(3)v9(4)  comp-3  value 0.5.
002800*    Top 3 most volatile companies are judged each run.
002900     03  DQP-Top-N             pic 99         comp    value 3.
003000*    Trend window, years back inclusive of the target year.
003100     03  DQP-Trend-Years       pic 9          comp    value 3.
003200     03  DQP-Report-Title-1    pic x(40)
003300         value "REVENUE DATA QUALITY - RULE CHECK REPORT".
003400     03  DQP-Report-Title-2    pic x(40)
003500         value "REVENUE DATA QUALITY - ANOMALY REPORT".
003600     03  filler                pic x(4)       value spaces.
003700*
