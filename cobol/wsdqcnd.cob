000100*******************************************
000200*  Working Storage For Candidate Peek     *
000300*     dq030 needs a second view onto a    *
000400*     master-shaped blob while the TARGET *
000500*     record is held in DQ-Master-Record  *
000600*     (wsdqmst.cob) - this is that second *
000700*     view, same "blob + one smart copy"  *
000800*     idea as fdrevck.cob, offsets lifted *
000900*     straight off wsdqmst.cob.           *
001000*******************************************
001100*  File size 383 bytes - must track wsdqmst.cob field for field or
001200*  the filler gaps below drift out of step with a real field.
001300*
001400* 30/06/13 vbc - Created, split out of dq030's first draft where the
001500*                trend/peer scans were clobbering the target record
001600*                held in DQ-Master-Record - see the change note in
001700*                fdrevck.cob for the same problem one level up.
001800*
001900 01  DQ-Cand-Record                pic x(383).
002000 01  DQ-Cand-View  redefines DQ-Cand-Record.
002100     03  DQD-Provider-Id            pic x(10).
002200     03  DQD-Company-Name           pic x(30).
002300     03  filler                     pic x(30).
002400     03  DQD-Year                   pic 9(4).
002500     03  filler                     pic x(24).
002600     03  filler                     pic x(20).
002700     03  DQD-Country                pic x(20).
002800     03  DQD-Industry-Code          pic x(6).
002900     03  DQD-Revenue                pic S9(13)v99.
003000     03  filler                     pic x(3).
003100     03  filler                     pic x(18).
003200     03  DQD-Yoy-Change             pic S9(4)v9(4).
003300     03  filler                     pic x(10).
003400     03  filler                     pic 9v99.
003500     03  filler                     pic x(4).
003600     03  filler                     pic x(11).
003700     03  filler                     pic x(120).
003800     03  DQD-Indicators.
003900         05  DQD-Revenue-Miss       pic x.
004000             88  DQD-Revenue-Is-Missing   value "Y".
004100         05  filler                 pic x.
004200         05  filler                 pic x.
004300         05  DQD-Yoy-Miss           pic x.
004400             88  DQD-Yoy-Is-Missing       value "Y".
004500         05  filler                 pic x(3).
004600     03  filler                     pic x(40).
004700*
