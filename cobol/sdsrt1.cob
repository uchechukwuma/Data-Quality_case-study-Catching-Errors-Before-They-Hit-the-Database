000100*    SD For DQ Sort Work File 1 - company/year YoY ordering.
000200*
000300* 14/02/84 vbc - Created.
000400* 25/02/91 vbc - Changed from a copy of wsdqmst.cob to a blob layout
000500*                (key fields broken out, rest carried as one PIC X)
000600*                so dq010 does not have to qualify every DQM- field
000700*                between this record and DQ-Check-Record.
000800*
000900 SD  DQ-Sort1-File.
001000 01  DQ-Sort1-Record.
001100     03  DQS1-Company-Name      pic x(30).
001200     03  DQS1-Year              pic 9(4).
001300     03  DQS1-Master-Data       pic x(383).
001400     03  filler                 pic x    value space.
001500*
