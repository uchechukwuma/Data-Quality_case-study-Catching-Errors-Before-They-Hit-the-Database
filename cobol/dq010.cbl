000100****************************************************************
000200*                                                                *
000300*                 Revenue Data Quality - Rule Checks             *
000400*         Loads the raw provider feed, corrects/standardizes    *
000500*         it, runs the whole-file quality checks and writes     *
000600*         the rule-checked snapshot for dq030 to judge.         *
000700*                                                                *
000800****************************************************************
000900*
001000 IDENTIFICATION          DIVISION.
001100*================================
001200*
001300     PROGRAM-ID.         DQ010.
001400     AUTHOR.             Vincent B Coen.
001500     INSTALLATION.       Applewood Computers.
001600     DATE-WRITTEN.       14/02/1984.
001700     DATE-COMPILED.
001800     SECURITY.           Copyright (C) 1984-2015 & later, Vincent
001900                          Bryan Coen.  Distributed under the GNU
002000                          General Public License.  See file COPYING.
002100*
002200*    Remarks.            Rule-based data-quality checks for the
002300*                         annual company revenue feed - part 1 of
002400*                         the revenue data-quality suite (dq000-50).
002500*
002600*    Called modules.     None.
002700*    Files used.         DQINPUT (in), DQCHECK (out), sort work 1.
002800*
002900* Changes:
003000* 14/02/84 vbc - 1.0.00 Created.
003100* 03/07/86 vbc -    .01 Company name widened to 30, see wsdqinp.cob.
003200* 19/04/88 vbc -    .02 Duplicate count was only counting the second
003300*                       of a pair - fixed to count every member of
003400*                       the group, per the ops query on the Mar run.
003500* 17/12/98 vbc - 1.1.00 Y2K.  DQI-Year-Text and DQM-Year confirmed
003600*                       4 digit throughout, ISO date parse already
003700*                       took a 4 digit year.  No logic change.
003800* 22/09/04 vbc -    .03 Revenue held as text on the input side (see
003900*                       wsdqinp.cob change of the same date) - class
004000*                       tested here before any arithmetic is tried.
004100* 11/03/03 vbc -    .04 UK unit inference moved in front of the
004200*                       missing-value count so a UK record defaulted
004300*                       to GBP no longer shows as a missing unit.
004400* 12/05/07 vbc -    .05 zz070 rewritten to use the SPECIAL-NAMES
004500*                       class condition instead of an inline table
004600*                       scan - halved the paragraph.
004700* 19/09/09 vbc -    .06 Yoy division widened to comp-3 9(9)v9(6)
004800*                       intermediate - a very large swing on a
004900*                       small prior-year revenue was truncating the
005000*                       4th decimal and flipping the >0.5 compare.
005100* 08/04/02 vbc -    .07 Name upper-case now done with INSPECT ...
005200*                       CONVERTING - the byte-at-a-time loop this
005300*                       replaced missed the last character on a
005400*                       30-byte name more often than it should have.
005500* 30/06/13 vbc -    .08 DQC-Volatile-Co-Cnt now counted on the
005600*                       company-name control break in bb061/bb066 -
005700*                       was double counting a company flagged in
005800*                       more than one year.
005900*
006000****************************************************************
006100*
006200 ENVIRONMENT             DIVISION.
006300*================================
006400*
006500 CONFIGURATION           SECTION.
006600 SPECIAL-NAMES.
006700     C01                 IS TOP-OF-FORM
006800     CLASS DQ-ALPHA-CLASS   IS "A" THRU "Z" "a" THRU "z"
006900     UPSI-0              IS DQ-TEST-SWITCH.
007000*
007100 INPUT-OUTPUT             SECTION.
007200 FILE-CONTROL.
007300     copy "selrevin.cob".
007400     copy "selrevck.cob".
007500     copy "selsrt1.cob".
007600*
007700 DATA                    DIVISION.
007800*================================
007900*
008000 FILE                    SECTION.
008100*
008200     copy "fdrevin.cob".
008300     copy "fdrevck.cob".
008400     copy "sdsrt1.cob".
008500*
008600 WORKING-STORAGE         SECTION.
008700*-------------------------------
008800 77  prog-name               pic x(17) value "dq010 (1.0.00)".
008900*
009000     copy "wsdqfst.cob".
009100     copy "wsdqprm.cob".
009200     copy "wsdqmst.cob".
009300*
009400*    Small "previous line" carry area for the company/year control
009500*    break - deliberately NOT another copy of wsdqmst.cob, see the
009600*    note in sdsrt1.cob about DQM- name collisions.
009700 01  DQ-Prev-Line.
009800     03  DQPV-Has-Prev       pic x          value "N".
009900     03  DQPV-Company-Name   pic x(30)      value spaces.
010000     03  DQPV-Year           pic 9(4)       comp value zero.
010100     03  DQPV-Revenue        pic S9(13)v99  comp-3 value zero.
010200     03  DQPV-Revenue-Miss   pic x          value "Y".
010300     03  DQPV-Was-Dup        pic x          value "N".
010400     03  DQPV-Had-Volatile   pic x          value "N".
010500     03  filler              pic x          value space.
010600*
010700 01  DQ-Switches.
010800     03  WS-Input-Eof        pic x          value "N".
010900         88  Input-Is-Eof                   value "Y".
011000     03  WS-Sort-Eof         pic x          value "N".
011100         88  Sort-Is-Eof                    value "Y".
011200     03  WS-Division-Ok      pic x          value "N".
011300         88  Division-Is-Ok                 value "Y".
011400     03  filler              pic x          value space.
011500*
011600 01  DQ-Yoy-Work.
011700     03  WS-Yoy-Numerator    pic S9(14)v99   comp-3.
011800     03  WS-Yoy-Result       pic S9(9)v9(6)  comp-3.
011900     03  WS-Yoy-Abs          pic 9(9)v9(6)   comp-3.
012000     03  WS-Revenue-Edit     pic -(13)9.99.
012100     03  WS-Yoy-Edit         pic -(4)9.9999.
012200     03  filler              pic x          value space.
012300*
012400*    Month-name table, indexed by numeric month 1-12 - REDEFINES
012500*    used purely to build a lookup table from one literal, the
012600*    same trick used for the shop's other rate/lookup tables.
012700 01  DQ-Month-Names-Init.
012800     03  filler              pic x(36) value
012900         "JanFebMarAprMayJunJulAugSepOctNovDec".
013000 01  DQ-Month-Names redefines DQ-Month-Names-Init.
013100     03  DQMN-Name           occurs 12 times
013200                              pic xxx.
013300*
013400*    Overlays of a 12 char date field, used only by zz070 to test
013500*    which of the two accepted input shapes (if any) it is in.
013600 01  DQ-Date-Check.
013700     03  DQDC-Text           pic x(12).
013800 01  DQ-Date-Check-DDMMM redefines DQ-Date-Check.
013900     03  DQDD-DD             pic xx.
014000     03  DQDD-Dash           pic x.
014100     03  DQDD-MMM            pic xxx.
014200     03  filler              pic x(6).
014300 01  DQ-Date-Check-ISO redefines DQ-Date-Check.
014400     03  DQDI-YYYY           pic x(4).
014500     03  DQDI-Dash1          pic x.
014600     03  DQDI-MM             pic xx.
014700     03  DQDI-Dash2          pic x.
014800     03  DQDI-DD             pic xx.
014900     03  filler              pic x.
015000     03  DQDI-Numeric-Month  redefines DQDI-MM  pic 99.
015100     03  DQDI-Numeric-Day    redefines DQDI-DD  pic 99.
015200*
015300 LINKAGE                 SECTION.
015400*----------------------------------
015500     copy "wsdqctl.cob".
015600*
015700 PROCEDURE DIVISION      USING DQ-Control-Block.
015800*
015900 aa000-Main               section.
016000***********************************
016100     move     zero  to  DQC-Type-Year-Cnt   DQC-Type-Rev-Cnt
016200                         DQC-Miss-Year-Cnt  DQC-Miss-Name-Cnt
016300                         DQC-Miss-Rev-Cnt   DQC-Dup-Count
016400                         DQC-Date-Corr-Cnt  DQC-Date-Bad-Cnt
016500                         DQC-Volatile-Co-Cnt.
016600*
016700     open     input  DQ-Input-File.
016800     open     output DQ-Check-File.
016900*
017000     sort     DQ-Sort1-File
017100              on ascending key DQS1-Company-Name DQS1-Year
017200              input  procedure  bb010-Load-And-Standardize
017300              output procedure  bb060-Compute-Yoy-And-Write.
017400*
017500     close    DQ-Input-File.
017600     close    DQ-Check-File.
017700     move     zero to DQC-Term-Code.
017800     goback.
017900*
018000 aa000-Exit.  exit section.
018100*
018200 bb010-Load-And-Standardize      section.
018300*****************************************
018400*    SORT input procedure.  Reads the raw feed, checks, corrects
018500*    and standardizes each record, then RELEASEs it for sorting.
018600*
018700     move     "N" to WS-Input-Eof.
018800     perform  bb011-Read-One-Input thru bb011-Exit
018900              until Input-Is-Eof.
019000*
019100 bb010-Exit.  exit section.
019200*
019300 bb011-Read-One-Input          section.
019400*****************************************
019500     read     DQ-Input-File
019600              at end     move "Y" to WS-Input-Eof
019700              not at end perform bb012-Process-Input
019800                                 thru bb012-Exit
019900     end-read.
020000*
020100 bb011-Exit.  exit section.
020200*
020300 bb012-Process-Input           section.
020400*****************************************
020500     initialize DQ-Master-Record.
020600     move     DQI-Provider-Id       to DQM-Provider-Id.
020700     move     DQI-Company-Name      to DQM-Company-Name-Original.
020800     move     DQI-Company-Name      to DQM-Company-Name.
020900     move     DQI-Fiscal-Period-End to DQM-Fiscal-Period-End-Orig.
021000     move     DQI-Fiscal-Period-End to DQM-Fiscal-Period-End.
021100     move     DQI-Operation-Status  to DQM-Operation-Status.
021200     move     DQI-Ipo-Status        to DQM-Ipo-Status.
021300     move     DQI-Country           to DQM-Country.
021400     move     DQI-Industry-Code     to DQM-Industry-Code.
021500     move     DQI-Revenue-Unit      to DQM-Revenue-Unit.
021600     move     "N/A"                 to DQM-Llm-Verdict.
021700     move     "N/A"                 to DQM-Llm-Explanation.
021800     move     "N/A"                 to DQM-Llm-Confidence-Disp.
021900*
022000     perform  bb013-Check-Year         thru bb013-Exit.
022100     perform  bb014-Check-Revenue      thru bb014-Exit.
022200     perform  bb015-Check-Company-Name thru bb015-Exit.
022300     perform  bb016-Infer-Unit         thru bb016-Exit.
022400     perform  bb017-Upcase-Name        thru bb017-Exit.
022500     perform  zz070-Correct-Date       thru zz070-Exit.
022600     perform  bb018-Standardize-Rec    thru bb018-Exit.
022700*
022800     move     DQM-Company-Name      to DQS1-Company-Name.
022900     move     DQM-Year              to DQS1-Year.
023000     move     DQ-Master-Record      to DQS1-Master-Data.
023100     release  DQ-Sort1-Record.
023200*
023300 bb012-Exit.  exit section.
023400*
023500 bb013-Check-Year              section.
023600*****************************************
023700*    Data-type check: expected numeric 4 digit year, got X.
023800*
023900     if       DQI-Year-Text = spaces
024000              add 1 to DQC-Miss-Year-Cnt
024100              move zero to DQM-Year
024200     else
024300       if     DQI-Year-Text is numeric
024400              move DQIY-Year to DQM-Year
024500       else
024600              add 1 to DQC-Type-Year-Cnt
024700              move zero to DQM-Year
024800       end-if
024900     end-if.
025000*
025100 bb013-Exit.  exit section.
025200*
025300 bb014-Check-Revenue           section.
025400*****************************************
025500*    Data-type check: expected numeric, got X.  Blank is missing,
025600*    not a data-type issue - two different lines on the report.
025700*
025800     if       DQI-Revenue-Text = spaces
025900              move "Y" to DQM-Revenue-Miss
026000              move zero to DQM-Revenue
026100              add  1   to DQC-Miss-Rev-Cnt
026200     else
026300       if     DQI-Revenue-Text is numeric
026400              move DQIR-Revenue to DQM-Revenue
026500              move "N" to DQM-Revenue-Miss
026600       else
026700              add  1   to DQC-Type-Rev-Cnt
026800              move "Y" to DQM-Revenue-Miss
026900              move zero to DQM-Revenue
027000       end-if
027100     end-if.
027200*
027300 bb014-Exit.  exit section.
027400*
027500 bb015-Check-Company-Name      section.
027600*****************************************
027700     if       DQI-Company-Name = spaces
027800              add 1 to DQC-Miss-Name-Cnt
027900     end-if.
028000*
028100 bb015-Exit.  exit section.
028200*
028300 bb016-Infer-Unit               section.
028400*****************************************
028500*    Only rule: blank unit and country United Kingdom -> GBP.
028600*
028700     if       DQI-Revenue-Unit = spaces
028800              move "Y" to DQM-Unit-Miss
028900              if   DQM-Country = "United Kingdom"
029000                   move "GBP" to DQM-Revenue-Unit
029100                   move "N"   to DQM-Unit-Miss
029200              end-if
029300     else
029400              move "N" to DQM-Unit-Miss
029500     end-if.
029600*
029700 bb016-Exit.  exit section.
029800*
029900 bb017-Upcase-Name              section.
030000*****************************************
030100*    DQM-Company-Name-Original keeps the mixed case value, this
030200*    upper-cases the working copy only, per the 11/09/86 change
030300*    noted in wsdqmst.cob.
030400*
030500     inspect  DQM-Company-Name converting
030600              "abcdefghijklmnopqrstuvwxyz"
030700              to "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
030800*
030900 bb017-Exit.  exit section.
031000*
031100 bb018-Standardize-Rec          section.
031200*****************************************
031300*    Render N/A for missing revenue/unit/date for OUTPUT purposes
031400*    only - the numeric DQM-Revenue and its DQM-Revenue-Miss flag
031500*    are left exactly as bb014 set them, for later computation.
031600*
031700     if       DQM-Revenue-Is-Missing
031800              move "N/A" to DQM-Revenue-Disp
031900     else
032000              move DQM-Revenue to WS-Revenue-Edit
032100              move WS-Revenue-Edit to DQM-Revenue-Disp
032200     end-if.
032300     if       DQM-Unit-Is-Missing
032400              move "N/A" to DQM-Revenue-Unit
032500     end-if.
032600     if       DQM-Date-Is-Missing
032700              move "N/A" to DQM-Fiscal-Period-End
032800     end-if.
032900*
033000 bb018-Exit.  exit section.
033100*
033200 bb060-Compute-Yoy-And-Write    section.
033300*****************************************
033400*    SORT output procedure.  Records now arrive company-name then
033500*    year ascending - adjacent records are the control break used
033600*    both for the YoY calculation and for duplicate detection.
033700*
033800     move     "N" to WS-Sort-Eof.
033900     move     "N" to DQPV-Has-Prev.
034000     move     "N" to DQPV-Was-Dup.
034100     move     "N" to DQPV-Had-Volatile.
034200     perform  bb061-Return-One-Sorted thru bb061-Exit
034300              until Sort-Is-Eof.
034400*
034500 bb060-Exit.  exit section.
034600*
034700 bb061-Return-One-Sorted        section.
034800*****************************************
034900     return   DQ-Sort1-File
035000              at end move "Y" to WS-Sort-Eof
035100     end-return.
035200     if       Sort-Is-Eof
035300              perform bb066-Flush-Volatile-Co thru bb066-Exit
035400     else
035500              move DQS1-Master-Data to DQ-Master-Record
035600              if   DQPV-Has-Prev = "Y"
035700               and DQM-Company-Name not = DQPV-Company-Name
035800                   perform bb066-Flush-Volatile-Co thru bb066-Exit
035900              end-if
036000              perform bb062-Check-Duplicate  thru bb062-Exit
036100              perform bb063-Compute-Yoy      thru bb063-Exit
036200              perform bb064-Flag-Volatility  thru bb064-Exit
036300              perform bb065-Standardize-Yoy  thru bb065-Exit
036400              if   DQM-Is-Volatile
036500                   move "Y" to DQPV-Had-Volatile
036600              end-if
036700              move DQ-Master-Record to DQ-Check-Record
036800              write DQ-Check-Record
036900              move DQM-Company-Name to DQPV-Company-Name
037000              move DQM-Year         to DQPV-Year
037100              move DQM-Revenue      to DQPV-Revenue
037200              move DQM-Revenue-Miss to DQPV-Revenue-Miss
037300              move "Y"              to DQPV-Has-Prev
037400     end-if.
037500*
037600 bb061-Exit.  exit section.
037700*
037800 bb066-Flush-Volatile-Co        section.
037900*****************************************
038000*    Control break on company name - count this company once if
038100*    ANY of its records came back flagged volatile.
038200*
038300     if       DQPV-Had-Volatile = "Y"
038400              add 1 to DQC-Volatile-Co-Cnt
038500     end-if.
038600     move     "N" to DQPV-Had-Volatile.
038700*
038800 bb066-Exit.  exit section.
038900*
039000 bb062-Check-Duplicate          section.
039100*****************************************
039200*    Standardized (upper-cased) company_name + year is the key -
039300*    already the sort key, so a duplicate pair is always adjacent.
039400*
039500     if       DQPV-Has-Prev = "Y"
039600        and   DQM-Company-Name = DQPV-Company-Name
039700        and   DQM-Year         = DQPV-Year
039800              if   DQPV-Was-Dup = "N"
039900                   add 1 to DQC-Dup-Count
040000              end-if
040100              add  1 to DQC-Dup-Count
040200              move "Y" to DQPV-Was-Dup
040300     else
040400              move "N" to DQPV-Was-Dup
040500     end-if.
040600*
040700 bb062-Exit.  exit section.
040800*
040900 bb063-Compute-Yoy              section.
041000*****************************************
041100*    YoY only when this and the prior record are the SAME company,
041200*    consecutive rows, and both revenues are present.
041300*
041400     move     "N"    to WS-Division-Ok.
041500     move     "Y"    to DQM-Yoy-Miss.
041600     move     zero   to DQM-Yoy-Change.
041700*
041800     if       DQPV-Has-Prev = "Y"
041900        and   DQM-Company-Name = DQPV-Company-Name
042000        and   not DQM-Revenue-Is-Missing
042100        and   DQPV-Revenue-Miss = "N"
042200        and   DQPV-Revenue not = zero
042300              move "Y" to WS-Division-Ok
042400     end-if.
042500*
042600     if       Division-Is-Ok
042700              compute WS-Yoy-Numerator rounded =
042800                      DQM-Revenue - DQPV-Revenue
042900              compute WS-Yoy-Result rounded =
043000                      WS-Yoy-Numerator / DQPV-Revenue
043100              move    WS-Yoy-Result to DQM-Yoy-Change
043200              move    "N"           to DQM-Yoy-Miss
043300     end-if.
043400*
043500 bb063-Exit.  exit section.
043600*
043700 bb064-Flag-Volatility          section.
043800*****************************************
043900     move     "N" to DQM-Volatility-Flag.
044000     if       not DQM-Yoy-Is-Missing
044100              if   DQM-Yoy-Change < zero
044200                   compute WS-Yoy-Abs = zero - DQM-Yoy-Change
044300              else
044400                   move DQM-Yoy-Change to WS-Yoy-Abs
044500              end-if
044600              if   WS-Yoy-Abs > DQP-Volatility-Pct
044700                   move "Y" to DQM-Volatility-Flag
044800              end-if
044900     end-if.
045000*
045100 bb064-Exit.  exit section.
045200*
045300 bb065-Standardize-Yoy          section.
045400*****************************************
045500*    Render N/A for the printable YoY field only - DQM-Yoy-Change
045600*    and DQM-Yoy-Miss are left alone for dq030's arithmetic.
045700*
045800     if       DQM-Yoy-Is-Missing
045900              move "N/A" to DQM-Yoy-Change-Disp
046000     else
046100              move DQM-Yoy-Change to WS-Yoy-Edit
046200              move WS-Yoy-Edit    to DQM-Yoy-Change-Disp
046300     end-if.
046400*
046500 bb065-Exit.  exit section.
046600*
046700 zz070-Correct-Date              section.
046800*****************************************
046900*    Target format DD-MMM (e.g. 31-Dec).  Accepts the two shapes
047000*    the feed actually sends: already DD-MMM, or ISO YYYY-MM-DD.
047100*    Anything else present is left untouched and flagged bad.
047200*
047300     move     "N" to DQM-Date-Corrected.
047400     move     "N" to DQM-Date-Fmt-Flag.
047500     move     "N" to DQM-Date-Miss.
047600*
047700     if       DQM-Fiscal-Period-End = spaces
047800              move "Y" to DQM-Date-Miss
047900              move "Y" to DQM-Date-Fmt-Flag
048000              go to zz070-Exit
048100     end-if.
048200*
048300     move     DQM-Fiscal-Period-End to DQDC-Text.
048400*
048500     if       DQDD-DD is numeric
048600        and   DQDD-Dash = "-"
048700        and   DQDD-MMM  is DQ-ALPHA-CLASS
048800              go to zz070-Exit
048900     end-if.
049000*
049100     if       DQDI-YYYY  is numeric
049200        and   DQDI-Dash1 = "-"
049300        and   DQDI-MM    is numeric
049400        and   DQDI-Dash2 = "-"
049500        and   DQDI-DD    is numeric
049600        and   DQDI-Numeric-Month >= 1
049700        and   DQDI-Numeric-Month <= 12
049800              string DQDI-DD delimited by size
049900                     "-"     delimited by size
050000                     DQMN-Name (DQDI-Numeric-Month)
050100                                delimited by size
050200                     into DQM-Fiscal-Period-End
050300              move   "Y" to DQM-Date-Corrected
050400              add    1   to DQC-Date-Corr-Cnt
050500              go to zz070-Exit
050600     end-if.
050700*
050800     move     "Y" to DQM-Date-Fmt-Flag.
050900     add      1   to DQC-Date-Bad-Cnt.
051000*
051100 zz070-Exit.  exit section.
051200*
