000100****************************************************************
000200*                                                                *
000300*                Revenue Data Quality - Anomaly Report           *
000400*         Prints one block per judged company-year (key,       *
000500*         verdict, confidence, explanation), preceded by the   *
000600*         missing-value standardization count - part 4 of      *
000700*         the suite.                                            *
000800*                                                                *
000900****************************************************************
001000*
001100 IDENTIFICATION          DIVISION.
001200*================================
001300*
001400     PROGRAM-ID.         DQ040.
001500     AUTHOR.             Vincent B Coen.
001600     INSTALLATION.       Applewood Computers.
001700     DATE-WRITTEN.       04/03/1984.
001800     DATE-COMPILED.
001900     SECURITY.           Copyright (C) 1984-2015 & later, Vincent
002000                          Bryan Coen.  Distributed under the GNU
002100                          General Public License.  See file COPYING.
002200*
002300*    Remarks.            Anomaly report - part 4 of the revenue
002400*                         data-quality suite.  Uses RW, the
002500*                         pyrgstr shape, reads DQJUDGD once.
002600*
002700*    Called modules.     None.
002800*    Files used.         DQJUDGD (in), DQARPT (out, print).
002900*
003000* Changes:
003100* 04/03/84 vbc - 1.0.00 Created.
003200* 17/12/98 vbc - 1.1.00 Y2K.  Run-date line rebuilt around a 4 digit
003300*                       century window - see bb005 - same fix as
003400*                       made in dq020 the same week.
003500* 08/04/02 vbc -    .01 Unjudged records skipped on the way in rather
003600*                       than printed with blank verdict fields - ops
003700*                       found the old blank blocks confusing.
003800*
003900****************************************************************
004000*
004100 ENVIRONMENT             DIVISION.
004200*================================
004300*
004400 CONFIGURATION           SECTION.
004500 SPECIAL-NAMES.
004600     C01                 IS TOP-OF-FORM
004700     CLASS DQ-ALPHA-CLASS   IS "A" THRU "Z" "a" THRU "z"
004800     UPSI-0              IS DQ-TEST-SWITCH.
004900*
005000 INPUT-OUTPUT             SECTION.
005100 FILE-CONTROL.
005200     copy "selrevjd.cob".
005300     copy "selarpt.cob".
005400*
005500 DATA                    DIVISION.
005600*================================
005700*
005800 FILE                    SECTION.
005900*
006000     copy "fdrevjd.cob".
006100     copy "fdarpt.cob".
006200*
006300 WORKING-STORAGE         SECTION.
006400*-------------------------------
006500 77  prog-name               pic x(17) value "dq040 (1.0.00)".
006600*
006700     copy "wsdqfst.cob".
006800     copy "wsdqmst.cob".
006900*
007000 01  DQ-Switches.
007100     03  WS-Input-Eof        pic x      value "N".
007200         88  Input-Is-Eof               value "Y".
007300     03  filler              pic x      value space.
007400*
007500*    Run date, built from a 2 digit ACCEPT ... FROM DATE with a
007600*    fixed century window - same construction as dq020's bb005.
007700 01  WS-Run-Date-Group.
007800     03  WS-Run-Date-In.
007900         05  WS-Run-YY           pic 99.
008000         05  WS-Run-MM           pic 99.
008100         05  WS-Run-DD           pic 99.
008200*    All-numeric overlay, tested before the date is trusted.
008300     03  WS-Run-Date-In9  redefines WS-Run-Date-In
008400                              pic 9(6).
008500     03  filler              pic x      value space.
008600 01  WS-Run-Century          pic 99     comp value 19.
008700 01  WS-Run-Date-Edit        pic x(10).
008800*
008900*    Detail-line staging areas, moved whole into the report source
009000*    field below.
009100 01  WS-Key-Line.
009200     03  WS-Key-Company      pic x(30).
009300     03  filler              pic x(2)   value spaces.
009400     03  WS-Key-Year         pic 9(4).
009500*    Numeric-edited overlay of the year alone, for a right-justified
009600*    print - the plain 9(4) above is what the STRING/MOVE work fills.
009700 01  WS-Key-Year-Edit redefines WS-Key-Line.
009800     03  filler              pic x(32).
009900     03  filler              pic 9(4).
010000*
010100 01  WS-Verdict-Line.
010200     03  WS-Verdict-Text     pic x(11).
010300     03  filler              pic x(3)   value spaces.
010400     03  WS-Confidence-Text  pic x(4).
010500*
010600 01  WS-Explanation-Line     pic x(120).
010700*
010800 01  WS-Count-Msg-Group.
010900     03  WS-Count-Msg.
011000         05  WS-Count-Msg-Text   pic x(45).
011100         05  WS-Count-Msg-Value  pic zzzz9.
011200     03  WS-Count-Msg-Alt redefines WS-Count-Msg.
011300         05  WS-Count-Msg-Full   pic x(50).
011400     03  filler                  pic x  value space.
011500*
011600 LINKAGE                 SECTION.
011700*----------------------------------
011800     copy "wsdqctl.cob".
011900*
012000 REPORT                  SECTION.
012100*********************************
012200*
012300 RD  Anomaly-Report
012400     Page Limit   66
012500     Heading      1
012600     First Detail 4
012700     Last  Detail 62.
012800*
012900 01  Rpt-Head       Type Page Heading.
013000     03  line  1.
013100         05  col   1     pic x(30)  value "Revenue Anomaly Report".
013200         05  col  50     pic x(10)  source WS-Run-Date-Edit.
013300         05  col  65     pic x(5)   value "Page ".
013400         05  col  70     pic zz9    source Page-Counter.
013500     03  line  2.
013600         05  col   1     pic x(17)  source Prog-Name.
013700     03  line  3.
013800         05  col   1     pic x(66) value all "-".
013900*
014000 01  Rpt-Std-Count-Line  Type Detail.
014100     03  line + 1.
014200         05  col   1     pic x(50)  source WS-Count-Msg-Full.
014300*
014400 01  Rpt-Blank-Line Type Detail.
014500     03  line + 1.
014600         05  col   1     pic x(1)   value space.
014700*
014800 01  Rpt-Key-Line   Type Detail.
014900     03  line + 1.
015000         05  col   1     pic x(36)  source WS-Key-Line.
015100*
015200 01  Rpt-Verdict-Line Type Detail.
015300     03  line + 1.
015400         05  col   1     pic x(5)   value "Verd:".
015500         05  col   7     pic x(18)  source WS-Verdict-Line.
015600*
015700 01  Rpt-Explanation-Line Type Detail.
015800     03  line + 1.
015900         05  col   1     pic x(120) source WS-Explanation-Line.
016000*
016100 01  Rpt-Separator-Line Type Detail.
016200     03  line + 1.
016300         05  col   1     pic x(66) value all "-".
016400*
016500 PROCEDURE DIVISION      USING DQ-Control-Block.
016600*
016700 aa000-Main               section.
016800***********************************
016900     perform  bb005-Build-Run-Date thru bb005-Exit.
017000     open     input  DQ-Judged-File.
017100     open     output DQ-Arpt-File.
017200     initiate Anomaly-Report.
017300     perform  bb010-Print-Std-Count      thru bb010-Exit.
017400     move     "N" to WS-Input-Eof.
017500     perform  bb020-Read-One-Judged      thru bb020-Exit
017600              until Input-Is-Eof.
017700     terminate Anomaly-Report.
017800     close    DQ-Judged-File.
017900     close    DQ-Arpt-File.
018000     move     zero to DQC-Term-Code.
018100     goback.
018200*
018300 aa000-Exit.  exit section.
018400*
018500 bb005-Build-Run-Date            section.
018600*****************************************
018700     accept   WS-Run-Date-In from date.
018800     if       WS-Run-Date-In9 is not numeric
018900              move zero to WS-Run-Date-In9
019000     end-if.
019100     string   WS-Run-MM   delimited by size
019200              "/"         delimited by size
019300              WS-Run-DD   delimited by size
019400              "/"         delimited by size
019500              WS-Run-Century delimited by size
019600              WS-Run-YY   delimited by size
019700              into WS-Run-Date-Edit.
019800*
019900 bb005-Exit.  exit section.
020000*
020100 bb010-Print-Std-Count          section.
020200*****************************************
020300     generate Rpt-Blank-Line.
020400     move     "Missing values standardized to N/A on this run ..."
020500                                  to WS-Count-Msg-Text.
020600     move     DQC-Std-Count       to WS-Count-Msg-Value.
020700     generate Rpt-Std-Count-Line.
020800     generate Rpt-Blank-Line.
020900     generate Rpt-Separator-Line.
021000*
021100 bb010-Exit.  exit section.
021200*
021300 bb020-Read-One-Judged          section.
021400*****************************************
021500     read     DQ-Judged-File
021600              at end     move "Y" to WS-Input-Eof
021700              not at end perform bb030-Print-If-Judged
021800                                 thru bb030-Exit
021900     end-read.
022000*
022100 bb020-Exit.  exit section.
022200*
022300 bb030-Print-If-Judged          section.
022400*****************************************
022500     move     DQ-Judged-Record to DQ-Master-Record.
022600     if       DQM-Llm-Verdict not = "N/A"
022700              perform bb031-Print-One-Block thru bb031-Exit
022800     end-if.
022900*
023000 bb030-Exit.  exit section.
023100*
023200 bb031-Print-One-Block          section.
023300*****************************************
023400     move     spaces         to WS-Key-Line.
023500     move     DQM-Company-Name to WS-Key-Company.
023600     move     DQM-Year         to WS-Key-Year.
023700     generate Rpt-Key-Line.
023800     move     spaces           to WS-Verdict-Line.
023900     move     DQM-Llm-Verdict  to WS-Verdict-Text.
024000     move     DQM-Llm-Confidence-Disp to WS-Confidence-Text.
024100     generate Rpt-Verdict-Line.
024200     move     DQM-Llm-Explanation to WS-Explanation-Line.
024300     generate Rpt-Explanation-Line.
024400     generate Rpt-Separator-Line.
024500*
024600 bb031-Exit.  exit section.
024700*
