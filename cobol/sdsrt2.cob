000100*    SD For DQ Sort Work File 2.
000200*
000300* 14/02/84 vbc - Created.
000400*  DQS2-Judged-Ind kept LOW-VALUE for a judged record and HIGH-VALUE
000500*  for an unjudged one, so ascending on it puts judged first.
000600*
000700 SD  DQ-Sort2-File.
000800 01  DQ-Sort2-Record.
000900     03  DQS2-Judged-Ind        pic x.
001000     03  DQS2-Company-Name      pic x(30).
001100     03  DQS2-Year              pic 9(4).
001200     03  DQS2-Master-Data       pic x(383).
001300     03  filler                 pic x    value space.
001400*
