000100*    SELECT For DQ Rule-Checked Snapshot File.
000200*
000300* 14/02/84 vbc - Created.
000400*
000500     select  DQ-Check-File assign to DQCHECK
000600             organization  is sequential
000700             access mode   is sequential
000800             file status   is DQC-File-Status.
000900*
