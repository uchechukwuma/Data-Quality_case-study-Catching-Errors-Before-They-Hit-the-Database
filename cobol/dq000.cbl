000100****************************************************************
000200*                                                                *
000300*                Revenue Data Quality - Pipeline Driver          *
000400*         Start of run - sets the run date, then CALLs the      *
000500*         five phase modules in order, checking the returned    *
000600*         termination code after each before going on.          *
000700*                                                                *
000800****************************************************************
000900*
001000 IDENTIFICATION          DIVISION.
001100*================================
001200*
001300     PROGRAM-ID.         DQ000.
001400     AUTHOR.             Vincent B Coen.
001500     INSTALLATION.       Applewood Computers.
001600     DATE-WRITTEN.       12/02/1984.
001700     DATE-COMPILED.
001800     SECURITY.           Copyright (C) 1984-2015 & later, Vincent
001900                          Bryan Coen.  Distributed under the GNU
002000                          General Public License.  See file COPYING.
002100*
002200*    Remarks.            Pipeline driver - part 0 of the revenue
002300*                         data-quality suite.  CALLs dq010 thru
002400*                         dq050 in a straight line, py000's Start
002500*                         Of Day skeleton with the screen/menu
002600*                         work stripped, this suite has no
002700*                         terminal to talk to.
002800*
002900*    Called modules.     DQ010, DQ020, DQ030, DQ040, DQ050.
003000*    Files used.         None (opened by the called phases).
003100*
003200* Changes:
003300* 12/02/84 vbc - 1.0.00 Created.
003400* 17/12/98 vbc - 1.1.00 Y2K.  WSA-Date widened to a 4 digit century
003500*                       ACCEPT ... FROM DATE YYYYMMDD, same fix as
003600*                       py000 got the same batch of runs.
003700* 08/04/02 vbc -    .01 Abend-on-bad-termination-code check added
003800*                       after every CALL - a bad dq010 run used to
003900*                       carry straight on into dq020 and print a
004000*                       quality report off half a snapshot.
004100* 30/06/13 vbc -    .02 DQC-Called/DQC-Caller now set before every
004200*                       CALL, not just the first - ops trace tool
004300*                       reads them to say which phase is running.
004400*
004500****************************************************************
004600*
004700 ENVIRONMENT             DIVISION.
004800*================================
004900*
005000 CONFIGURATION           SECTION.
005100 SPECIAL-NAMES.
005200     C01                 IS TOP-OF-FORM
005300     CLASS DQ-ALPHA-CLASS   IS "A" THRU "Z" "a" THRU "z"
005400     UPSI-0              IS DQ-TEST-SWITCH.
005500*
005600 INPUT-OUTPUT             SECTION.
005700 FILE-CONTROL.
005800*
005900 DATA                    DIVISION.
006000*================================
006100*
006200 FILE                    SECTION.
006300*
006400 WORKING-STORAGE         SECTION.
006500*-------------------------------
006600 77  prog-name               pic x(17) value "dq000 (1.0.02)".
006700*
006800     copy "wsdqctl.cob".
006900*
007000*    Run date, ACCEPT ... FROM DATE YYYYMMDD gives a full 4 digit
007100*    century directly - see the 17/12/98 change above, py000 was
007200*    still on the 2 digit form when this was first written.
007300 01  WS-Run-Date.
007400     03  WS-Run-Date-Value.
007500         05  WS-Run-CCYY         pic 9(4).
007600*    Century/year split view, kept for the odd trace report still
007700*    printed in the old 2 digit style.
007800         05  WS-Run-CCYY-Parts  redefines WS-Run-CCYY.
007900             07  WS-Run-CC       pic 99.
008000             07  WS-Run-YY       pic 99.
008100         05  WS-Run-MM           pic 99.
008200         05  WS-Run-DD           pic 99.
008300*    All-numeric overlay, tested before the run date is trusted -
008400*    the odd runtime hands back spaces on a bad system clock.
008500     03  WS-Run-Date9  redefines WS-Run-Date-Value
008600                        pic 9(8).
008700     03  filler              pic x(2)   value spaces.
008800*
008900 01  WS-Abend-Work.
009000     03  WS-Bad-Term-Cnt     pic 9      comp value zero.
009100*    Display-safe overlay of the bad-termination counter, the
009200*    usual defensive habit off a comp field bound for a DISPLAY.
009300     03  WS-Bad-Term-Disp    redefines WS-Bad-Term-Cnt
009400                              pic x.
009500     03  filler              pic x(1)   value space.
009600*
009700 PROCEDURE DIVISION.
009800*
009900 aa000-Main               section.
010000***********************************
010100     perform  bb005-Set-Run-Date thru bb005-Exit.
010200     move     "DQ000"  to DQC-Caller.
010300*
010400     move     "DQ010"  to DQC-Called.
010500     call     "DQ010"  using DQ-Control-Block.
010600     perform  cc010-Check-Termination thru cc010-Exit.
010700     if       WS-Bad-Term-Cnt = zero
010800              move     "DQ020"  to DQC-Called
010900              call     "DQ020"  using DQ-Control-Block
011000              perform  cc010-Check-Termination thru cc010-Exit
011100     end-if.
011200     if       WS-Bad-Term-Cnt = zero
011300              move     "DQ030"  to DQC-Called
011400              call     "DQ030"  using DQ-Control-Block
011500              perform  cc010-Check-Termination thru cc010-Exit
011600     end-if.
011700     if       WS-Bad-Term-Cnt = zero
011800              move     "DQ040"  to DQC-Called
011900              call     "DQ040"  using DQ-Control-Block
012000              perform  cc010-Check-Termination thru cc010-Exit
012100     end-if.
012200     if       WS-Bad-Term-Cnt = zero
012300              move     "DQ050"  to DQC-Called
012400              call     "DQ050"  using DQ-Control-Block
012500              perform  cc010-Check-Termination thru cc010-Exit
012600     end-if.
012700*
012800     if       WS-Bad-Term-Cnt > zero
012900              display "DQ000 ABEND - " DQC-Called
013000                      " returned a non-zero termination code"
013100              move    16 to return-code
013200     else
013300              move    zero to return-code
013400     end-if.
013500     stop     run.
013600*
013700 aa000-Exit.  exit section.
013800*
013900 bb005-Set-Run-Date              section.
014000*****************************************
014100     accept   WS-Run-Date from date YYYYMMDD.
014200     if       WS-Run-Date9 = zero
014300              display "DQ000 WARNING - system clock returned an "
014400                      "all-zero run date"
014500     end-if.
014600*
014700 bb005-Exit.  exit section.
014800*
014900 cc010-Check-Termination         section.
015000*****************************************
015100     if       DQC-Term-Code not = zero
015200              add 1 to WS-Bad-Term-Cnt
015300     end-if.
015400*
015500 cc010-Exit.  exit section.
015600*
