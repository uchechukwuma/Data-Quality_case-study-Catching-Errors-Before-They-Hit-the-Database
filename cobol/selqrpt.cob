000100*    SELECT For DQ Rule-Based Quality Report - print file, RW.
000200*
000300* 14/02/84 vbc - Created.
000400*
000500     select  DQ-Qrpt-File assign to DQQRPT
000600             organization  is line sequential
000700             file status   is DQQ-File-Status.
000800*
