000100*******************************************
000200*                                          *
000300*  Record Definition For DQ Raw Input     *
000400*     One row per company per fiscal year  *
000500*******************************************
000600*  File size 130 bytes.
000700*
000800* THESE FIELD DEFINITIONS MAY NEED CHANGING - source feed is a
000900* quarterly extract from the data vendor, columns have moved twice.
001000*
001100* 14/02/84 vbc - Created.
001200* 03/07/86 vbc - Widened DQI-Company-Name 24 -> 30, vendor's own
001300*                name field grew.
001400* 17/12/98 vbc - Y2K.  DQI-Year-Text was pic x(2), widened to x(4)
001500*                and DQ-Input-Year-View below rebuilt to match.
001600*                Checked - fiscal_period_end is text throughout,
001700*                no packed date on this file to worry about.
001800* 22/09/04 vbc - Revenue held as text (DQI-Revenue-Text), NOT
001900*                unpacked numeric, because the feed sends spaces
002000*                for a missing amount - a numeric PIC would reject
002100*                the record on read.  See bb014 for the class test.
002200* 30/03/12 vbc - Added DQI-Revenue-Unit, was tacked on the end of
002300*                the feed by the vendor with no notice.
002400*
002500 01  DQ-Input-Record.
002600     03  DQI-Year-Text            pic x(4).
002700     03  DQI-Provider-Id          pic x(10).
002800     03  DQI-Company-Name         pic x(30).
002900     03  DQI-Fiscal-Period-End    pic x(12).
003000     03  DQI-Operation-Status     pic x(10).
003100     03  DQI-Ipo-Status           pic x(10).
003200     03  DQI-Country              pic x(20).
003300     03  DQI-Industry-Code        pic x(6).
003400     03  DQI-Revenue-Text         pic x(15).
003500     03  DQI-Revenue-Unit         pic x(3).
003600     03  filler                   pic x(10).
003700*
003800*    Numeric overlay of the year, for the data-type check in bb013.
003900 01  DQ-Input-Year-View redefines DQ-Input-Record.
004000     03  DQIY-Year                pic 9(4).
004100     03  filler                   pic x(126).
004200*
004300*    Numeric overlay of the revenue amount, used only once bb014 has
004400*    proved DQI-Revenue-Text IS NUMERIC - never trust it blind.
004500* 09/08/26 vbc - DQIR-Revenue was pic S9(13)v99, one byte short of the
004600*                16-byte DQI-Revenue-Text it overlaid - the rightmost
004700*                digit of every revenue amount was landing in the
004800*                trailing filler instead of the field.  Root cause was
004900*                DQI-Revenue-Text itself, one byte over the vendor's
005000*                real 15-byte amount - narrowed Revenue-Text to x(15)
005100*                (matching DQM-Revenue's S9(13)v99 in wsdqmst.cob) and
005200*                left DQIR-Revenue at S9(13)v99, now correctly aligned.
005300 01  DQ-Input-Revenue-View redefines DQ-Input-Record.
005400     03  filler                   pic x(102).
005500     03  DQIR-Revenue             pic S9(13)v99.
005600     03  filler                   pic x(13).
005700*
