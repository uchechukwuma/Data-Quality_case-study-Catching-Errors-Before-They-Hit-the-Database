000100*    SELECT For DQ Sort Work File 1 - company/year YoY ordering.
000200*
000300* 14/02/84 vbc - Created.
000400*
000500     select  DQ-Sort1-File assign to DISK.
000600*
